000000******************************************************************
000100*                                                                *
000200*  COPYBOOK: CGTOTLO                                             *
000300*                                                                *
000400*  DATE WRITTEN: 06/30/1987                                      *
000500*                                                                *
000600*  AUTHOR: M.OKONKWO                                             *
000700*                                                                *
000800*  APPLICATION: CGT - CAPITAL GAINS BATCH                        *
000900*                                                                *
001000*  DESCRIPTION: ONE-RECORD WORK FILE CGTTOT1 CARRYING THE RUN    *
001100*               TOTALS AND THE FIFO-VS-OPTIMAL COMPARISON FROM   *
001200*               CGCALC01 FORWARD TO CGRPT01, SINCE THE TWO       *
001300*               STRATEGY RUNS AND THE DETAIL FILE ARE ALL        *
001400*               FINISHED BEFORE THE COMPARISON CAN BE PRINTED.   *
001500*                                                                *
001600******************************************************************
001700*    DATE      PGMR     REQUEST    DESCRIPTION                  *
001800* -------- -------- ---------- -----------------------------    *
001900* 06/30/87 MOKONKWO I-0406     ORIGINAL RUN-TOTALS LAYOUT.       *I-0406  
002000* 06/30/09 JPRICE   I-2614     ADDED THE FIFO/OPTIMAL COMPARISON *I-2614  
002100*                              FIELDS FOR THE FY2024-25 REBUILD -*
002200*                              THE OLD PROGRAM HAD NO COMPARISON *
002300*                              MODE, ONE STRATEGY ONLY.          *
002400* 10/12/09 JPRICE   I-2699     MONEY FIELDS REPACKED             *I-2699  
002500*                             COMP-3 - PRIOR LAYOUT WAS ZONED    *
002600*                             DISPLAY, NOT SHOP STANDARD FOR     *
002700*                             AMOUNTS THIS SHAPE.  FILLER        *
002800*                             WIDENED TO HOLD RECORD LENGTH.     *
002900******************************************************************
003000 01  TO-TOTALS-RECORD.
003100     05  TO-RECORDS-PROCESSED         PIC 9(05).
003200     05  TO-TOTAL-CAPITAL-GAIN        PIC S9(11)V99 COMP-3.
003300     05  TO-TOTAL-TAXABLE-GAIN        PIC S9(11)V99 COMP-3.
003400     05  TO-DISCOUNT-SAVINGS          PIC S9(11)V99 COMP-3.
003500     05  TO-LONG-TERM-COUNT           PIC 9(05).
003600     05  TO-SHORT-TERM-COUNT          PIC 9(05).
003700     05  TO-CONVERSIONS-TOTAL         PIC 9(05).
003800     05  TO-CONVERSIONS-FALLBACK      PIC 9(05).
003900     05  TO-FIFO-TOTAL-TAX            PIC S9(11)V99 COMP-3.
004000     05  TO-OPTIMIZED-TOTAL-TAX       PIC S9(11)V99 COMP-3.
004100     05  TO-TAX-SAVINGS               PIC S9(11)V99 COMP-3.
004200     05  TO-PERCENTAGE-SAVED          PIC S9(03)V99.
004300     05  TO-FIFO-AVG-COST-BASIS       PIC S9(07)V9(04) COMP-3.
004400     05  TO-OPTIMIZED-AVG-COST-BASIS  PIC S9(07)V9(04) COMP-3.
004500     05  TO-COST-BASIS-IMPROVEMENT    PIC S9(07)V9(04) COMP-3.
004600     05  FILLER                       PIC X(90).
