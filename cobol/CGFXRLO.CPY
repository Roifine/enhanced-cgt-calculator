000000******************************************************************
000100*                                                                *
000200*  COPYBOOK: CGFXRLO                                             *
000300*                                                                *
000400*  DATE WRITTEN: 03/12/1984                                      *
000500*                                                                *
000600*  AUTHOR: R.DALY                                                *
000700*                                                                *
000800*  APPLICATION: CGT - CAPITAL GAINS BATCH                        *
000900*                                                                *
001000*  DESCRIPTION: ONE LINE PER TRADING DAY, RESERVE BANK OF        *
001100*               AUSTRALIA OFFICIAL AUD/USD RATE TABLE, DATE      *
001200*               ASCENDING.  FX-AUD-USD IS THE USD VALUE OF A$1.  *
001300*                                                                *
001400******************************************************************
001500*    DATE      PGMR     REQUEST    DESCRIPTION                  *
001600* -------- -------- ---------- -----------------------------    *
001700* 06/30/09 JPRICE   I-2614     ORIGINAL LAYOUT - RBA DAILY FEED  *I-2614  
001800*                              REPLACES OLD FIXED-QUARTER RATE   *
001900*                              TABLE USED BY THE PRIOR US-ONLY   *
002000*                              COST BASIS RUN.                   *
002100******************************************************************
002200 01  FX-RATE-RECORD.
002300     05  FX-DATE                      PIC 9(08).
002400     05  FX-DATE-BRK REDEFINES FX-DATE.
002500         10  FX-DATE-CC               PIC 9(02).
002600         10  FX-DATE-YY               PIC 9(02).
002700         10  FX-DATE-MM               PIC 9(02).
002800         10  FX-DATE-DD               PIC 9(02).
002900     05  FX-AUD-USD                   PIC 9(01)V9(04).
003000     05  FILLER                       PIC X(27).
