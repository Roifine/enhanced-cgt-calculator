000000******************************************************************
000100*                                                                *
000200*  PROGRAM: CGCALC01                                             *
000300*                                                                *
000400*  DATE CREATED: 06/18/1986                                      *
000500*                                                                *
000600*  AUTHOR: M.OKONKWO                                             *
000700*                                                                *
000800*  APPLICATION: CGT - CAPITAL GAINS BATCH                        *
000900*                                                                *
001000*  DESCRIPTION: EXCHANGE-RATE CONVERSION AND PARCEL MATCHING.    *
001100*               LOADS THE RBA DAILY RATE TABLE AND THE COST-     *
001200*               BASIS LEDGER AND FY SALES BUILT BY CGSTMT01,      *
001300*               CONVERTS EVERYTHING TO AUD, THEN RUNS THE SAME   *
001400*               SALES TWICE - ONCE WITH THE TAX-OPTIMAL PARCEL    *
001500*               SELECTOR (DETAIL RECORDS WRITTEN) AND ONCE FIFO   *
001600*               (TOTALS ONLY) - AND COMPARES THE TWO.             *
001700*                                                                *
001800******************************************************************
001900*         L O G    O F    M O D I F I C A T I O N S              *
002000******************************************************************
002100*    DATE      PGMR     REQUEST    DESCRIPTION                  *
002200* -------- -------- ---------- -----------------------------    *
002300* 06/18/86 MOKONKWO I-0198     ORIGINAL - US 1-YEAR HOLDING      *I-0198  
002400*                              PERIOD TEST, NO CURRENCY           *
002500*                              CONVERSION, FIFO LOTS ONLY.        *
002600* 11/09/92 TFERRIER I-0871     PRORATE PURCHASE COMMISSION ON    *I-0871  
002700*                              PARTIAL LOT CONSUMPTION - PRIOR    *
002800*                              RUN DROPPED THE REMAINDER'S        *
002900*                              COMMISSION ENTIRELY.               *
003000* 02/14/99 SVANCE   Y2K-004    DAY-COUNT ARITHMETIC REVIEWED -   *Y2K-004 
003100*                              FULL 4-DIGIT YEAR ALREADY IN USE   *
003200*                              IN THE INTERNAL DAY-NUMBER CALC,   *
003300*                              NO CHANGE REQUIRED.                *
003400* 06/30/09 JPRICE   I-2614     FY2024-25 AUD/USD REBUILD - ADDED *I-2614  
003500*                              THE RBA RATE TABLE AND LOOKUP,      *
003600*                              REPLACED THE OLD FIFO-ONLY LOGIC   *
003700*                              WITH THE TAX-OPTIMAL SELECTOR AND  *
003800*                              RUNS BOTH FOR THE COMPARISON       *
003900*                              REPORT, AND SWITCHED THE DISCOUNT  *
004000*                              TEST FROM THE OLD US 1-YEAR/28%    *
004100*                              BRACKET TO THE AUSTRALIAN 50%      *
004200*                              DISCOUNT ON 365-DAY HOLDINGS.      *
004300* 09/14/09 JPRICE   I-2649     LOOKUP NOW STEPS BACKWARD A DAY AT*I-2649  
004400*                              A TIME UP TO 10 CALENDAR DAYS AND   *
004500*                              FLAGS THE RESULT AS A FALLBACK -    *
004600*                              RBA FEED IS MISSING WEEKENDS AND    *
004700*                              PUBLIC HOLIDAYS.                   *
004800* 01/22/10 JPRICE   I-2711     WS/TABLE MONEY FIELDS REPACKED    *I-2711  
004900*                             COMP-3 TO MATCH THE OUTPUT LAYOUTS.*
005000*                             BEST-IX AND THE FOUND-RATE/FOUND-  *
005100*                             CANDIDATE SWITCHES NOW 77-LEVELS.  *
005200*                             OPEN CHECK NOW GOES TO THE ABEND   *
005300*                             PARAGRAPH DIRECT, NO RETURN NEEDED.*
005400******************************************************************
005500 IDENTIFICATION DIVISION.
005600*
005700 PROGRAM-ID.     CGCALC01.
005800 AUTHOR.         M.OKONKWO.
005900 INSTALLATION.   PORTFOLIO SYSTEMS GROUP.
006000 DATE-WRITTEN.   06/18/1986.
006100 DATE-COMPILED.
006200 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
006300******************************************************************
006400*                                                                *
006500*        E N V I R O N M E N T         D I V I S I O N           *
006600*                                                                *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900*
007000 CONFIGURATION SECTION.
007100*
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400*
007500 INPUT-OUTPUT SECTION.
007600*
007700 FILE-CONTROL.
007800*
007900     SELECT FX-RATE-FILE ASSIGN TO "FXRATE1"
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-FXRATE1-STATUS.
008200*
008300     SELECT PARM-WORK-FILE ASSIGN TO "PARMWK1"
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS WS-PARMWK1-STATUS.
008600*
008700     SELECT SALE-WORK-FILE ASSIGN TO "SALEWK1"
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-SALEWK1-STATUS.
009000*
009100     SELECT CGT-DETAIL-FILE ASSIGN TO "CGTDTL1"
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WS-CGTDTL1-STATUS.
009400*
009500     SELECT TOTALS-WORK-FILE ASSIGN TO "CGTTOT1"
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS WS-CGTTOT1-STATUS.
009800*
009900     SELECT WARNING-LOG-FILE ASSIGN TO "CGTWRN1"
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS WS-CGTWRN1-STATUS.
010200******************************************************************
010300*                                                                *
010400*                D A T A            D I V I S I O N              *
010500*                                                                *
010600******************************************************************
010700 DATA DIVISION.
010800*
010900 FILE SECTION.
011000*
011100 FD  FX-RATE-FILE
011200     LABEL RECORD IS STANDARD
011300     RECORD CONTAINS 40 CHARACTERS
011400     DATA RECORD IS FX-RATE-RECORD.
011500*
011600     COPY CGFXRLO.
011700*
011800 FD  PARM-WORK-FILE
011900     LABEL RECORD IS STANDARD
012000     RECORD CONTAINS 120 CHARACTERS
012100     DATA RECORD IS PC-PARCEL-RECORD.
012200*
012300     COPY CGPCLLO.
012400*
012500 FD  SALE-WORK-FILE
012600     LABEL RECORD IS STANDARD
012700     RECORD CONTAINS 100 CHARACTERS
012800     DATA RECORD IS SL-SALE-RECORD.
012900*
013000     COPY CGSALLO.
013100*
013200 FD  CGT-DETAIL-FILE
013300     LABEL RECORD IS STANDARD
013400     RECORD CONTAINS 160 CHARACTERS
013500     DATA RECORD IS CG-DETAIL-RECORD.
013600*
013700     COPY CGDETLO.
013800*
013900 FD  TOTALS-WORK-FILE
014000     LABEL RECORD IS STANDARD
014100     RECORD CONTAINS 180 CHARACTERS
014200     DATA RECORD IS TO-TOTALS-RECORD.
014300*
014400     COPY CGTOTLO.
014500*
014600 FD  WARNING-LOG-FILE
014700     LABEL RECORD IS STANDARD
014800     RECORD CONTAINS 100 CHARACTERS
014900     DATA RECORD IS WN-WARNING-LINE.
015000*
015100     COPY CGWRNLO.
015200******************************************************************
015300*                                                                *
015400*         W O R K I N G   S T O R A G E   S E C T I O N          *
015500*                                                                *
015600******************************************************************
015700 WORKING-STORAGE SECTION.
015800******************************************************************
015900*              AREA DE CAMPOS INDEPENDIENTES (77)                *
016000******************************************************************
016100 77  WS-BEST-IX                  PIC S9(08) COMP VALUE ZERO.
016200 77  SW-FOUND-RATE               PIC X(01)  VALUE 'N'.
016300     88  FOUND-RATE                  VALUE 'Y'.
016400     88  NOT-FOUND-RATE              VALUE 'N'.
016500 77  SW-FOUND-CANDIDATE          PIC X(01)  VALUE 'N'.
016600     88  FOUND-CANDIDATE             VALUE 'Y'.
016700     88  NOT-FOUND-CANDIDATE         VALUE 'N'.
016800******************************************************************
016900*                  AREA DE VARIABLES AUXILIARES                  *
017000******************************************************************
017100 01  WS-VARIABLES-AUXILIARES.
017200     05  WS-PROGRAM                  PIC X(08)  VALUE 'CGCALC01'.
017300     05  WS-FXRATE1-STATUS           PIC X(02)  VALUE SPACES.
017400     05  WS-PARMWK1-STATUS           PIC X(02)  VALUE SPACES.
017500     05  WS-SALEWK1-STATUS           PIC X(02)  VALUE SPACES.
017600     05  WS-CGTDTL1-STATUS           PIC X(02)  VALUE SPACES.
017700     05  WS-CGTTOT1-STATUS           PIC X(02)  VALUE SPACES.
017800     05  WS-CGTWRN1-STATUS           PIC X(02)  VALUE SPACES.
017900*
018000     05  WS-I                        PIC S9(08) COMP VALUE ZERO.
018100     05  WS-J                        PIC S9(08) COMP VALUE ZERO.
018200     05  WS-TRY-COUNT                PIC S9(04) COMP VALUE ZERO.
018300*
018400     05  WS-UNITS-NEEDED             PIC S9(07)V99     VALUE ZERO.
018500     05  WS-UNITS-TAKEN              PIC S9(07)V99     VALUE ZERO.
018600     05  WS-ALLOC-PURCH-COMM-AUD     PIC S9(05)V99 COMP-3 VALUE ZERO.
018700*
018800     05  WS-SALE-DAYNUM              PIC S9(09) COMP VALUE ZERO.
018900     05  WS-BEST-DAYS-HELD           PIC S9(05)        VALUE ZERO.
019000     05  WS-BEST-LONG-FLAG           PIC X(01)  VALUE 'N'.
019100         88  BEST-IS-LONG-TERM           VALUE 'Y'.
019200*
019300     05  WS-CAND-DAYS-HELD           PIC S9(05)        VALUE ZERO.
019400     05  WS-CAND-LONG-FLAG           PIC X(01)  VALUE 'N'.
019500         88  CAND-IS-LONG-TERM           VALUE 'Y'.
019600*
019700     05  WS-DAYNUM-DATE              PIC 9(08)         VALUE ZERO.
019800     05  WS-DAYNUM-DATE-BRK REDEFINES WS-DAYNUM-DATE.
019900         10  WS-DAYNUM-DATE-CC       PIC 9(02).
020000         10  WS-DAYNUM-DATE-YY       PIC 9(02).
020100         10  WS-DAYNUM-DATE-MM       PIC 9(02).
020200         10  WS-DAYNUM-DATE-DD       PIC 9(02).
020300     05  WS-DAYNUM-YEAR              PIC S9(05) COMP VALUE ZERO.
020400     05  WS-DAYNUM-RESULT            PIC S9(09) COMP VALUE ZERO.
020500*
020600     05  WS-SEARCH-DATE              PIC 9(08)         VALUE ZERO.
020700     05  WS-TARGET-DATE               PIC 9(08)        VALUE ZERO.
020800     05  WS-WORK-DATE                PIC 9(08)         VALUE ZERO.
020900     05  WS-WORK-DATE-BRK REDEFINES WS-WORK-DATE.
021000         10  WS-WORK-DATE-CC         PIC 9(02).
021100         10  WS-WORK-DATE-YY         PIC 9(02).
021200         10  WS-WORK-DATE-MM         PIC 9(02).
021300         10  WS-WORK-DATE-DD         PIC 9(02).
021400     05  WS-WORK-YEAR                PIC S9(05) COMP VALUE ZERO.
021500     05  WS-FOUND-RATE-VALUE         PIC 9(01)V9(04)   VALUE ZERO.
021600*
021700*    SHARED SCRATCH AREA - ONE PARCEL PORTION CONSUMED BY A SALE
021800     05  WS-CALC-SYMBOL              PIC X(08).
021900     05  WS-CALC-SALE-DATE           PIC 9(08).
022000     05  WS-CALC-PURCH-DATE          PIC 9(08).
022100     05  WS-CALC-UNITS               PIC S9(07)V99.
022200     05  WS-CALC-COST-UNIT-AUD       PIC S9(07)V9(04) COMP-3.
022300     05  WS-CALC-SALE-PRICE-AUD      PIC S9(07)V9(04) COMP-3.
022400     05  WS-CALC-SALE-FX-RATE        PIC 9(01)V9(04).
022500     05  WS-CALC-ALLOC-SALE-COMM-AUD PIC S9(07)V99 COMP-3.
022600     05  WS-CALC-PHASE               PIC X(10).
022700     05  WS-CALC-DAYS-HELD           PIC S9(05).
022800     05  WS-CALC-LONG-TERM-FLAG      PIC X(01).
022900     05  WS-CALC-DISCOUNT-RATE       PIC 9(01)V99.
023000     05  WS-CALC-COST-BASIS-AUD      PIC S9(11)V99 COMP-3.
023100     05  WS-CALC-GROSS-PROCEEDS-AUD  PIC S9(11)V99 COMP-3.
023200     05  WS-CALC-NET-PROCEEDS-AUD    PIC S9(11)V99 COMP-3.
023300     05  WS-CALC-GAIN-AUD            PIC S9(11)V99 COMP-3.
023400     05  WS-CALC-TAXABLE-GAIN-AUD    PIC S9(11)V99 COMP-3.
023500*
023600     05  WS-EDIT-UNITS               PIC -(07)9.99.
023700     05  WS-EDIT-PCT                 PIC -(03)9.9.
023800*
023900 01  WN-WARNING-WORK.
024000     05  WS-WARNING-TEXT             PIC X(100) VALUE SPACES.
024100******************************************************************
024200*                    AREA  DE  SWITCHES                          *
024300******************************************************************
024400 01  SW-SWITCHES.
024500*
024600     05  SW-EOF-FX                   PIC X(01)  VALUE 'N'.
024700         88  EOF-FX                      VALUE 'Y'.
024800         88  NOT-EOF-FX                  VALUE 'N'.
024900*
025000     05  SW-EOF-PC                   PIC X(01)  VALUE 'N'.
025100         88  EOF-PC                      VALUE 'Y'.
025200         88  NOT-EOF-PC                  VALUE 'N'.
025300*
025400     05  SW-EOF-SL                   PIC X(01)  VALUE 'N'.
025500         88  EOF-SL                      VALUE 'Y'.
025600         88  NOT-EOF-SL                  VALUE 'N'.
025700*
025800******************************************************************
025900*                        AREA DE CONTANTES                       *
026000******************************************************************
026100 01  CT-CONTANTES.
026200*
026300     05  CT-LONG-TERM-DAYS           PIC S9(05) COMP VALUE 365.
026400     05  CT-MAX-FALLBACK-DAYS        PIC S9(04) COMP VALUE 10.
026500*
026600 01  CT-MONTH-DAYS-X.
026700     05  FILLER                      PIC 9(02)  VALUE 31.
026800     05  FILLER                      PIC 9(02)  VALUE 29.
026900     05  FILLER                      PIC 9(02)  VALUE 31.
027000     05  FILLER                      PIC 9(02)  VALUE 30.
027100     05  FILLER                      PIC 9(02)  VALUE 31.
027200     05  FILLER                      PIC 9(02)  VALUE 30.
027300     05  FILLER                      PIC 9(02)  VALUE 31.
027400     05  FILLER                      PIC 9(02)  VALUE 31.
027500     05  FILLER                      PIC 9(02)  VALUE 30.
027600     05  FILLER                      PIC 9(02)  VALUE 31.
027700     05  FILLER                      PIC 9(02)  VALUE 30.
027800     05  FILLER                      PIC 9(02)  VALUE 31.
027900 01  CT-MONTH-DAYS-TABLE REDEFINES CT-MONTH-DAYS-X.
028000     05  CT-MONTH-DAYS               PIC 9(02) OCCURS 12 TIMES.
028100*
028200 01  CT-CUM-DAYS-X.
028300     05  FILLER                      PIC 9(03)  VALUE 000.
028400     05  FILLER                      PIC 9(03)  VALUE 031.
028500     05  FILLER                      PIC 9(03)  VALUE 059.
028600     05  FILLER                      PIC 9(03)  VALUE 090.
028700     05  FILLER                      PIC 9(03)  VALUE 120.
028800     05  FILLER                      PIC 9(03)  VALUE 151.
028900     05  FILLER                      PIC 9(03)  VALUE 181.
029000     05  FILLER                      PIC 9(03)  VALUE 212.
029100     05  FILLER                      PIC 9(03)  VALUE 243.
029200     05  FILLER                      PIC 9(03)  VALUE 273.
029300     05  FILLER                      PIC 9(03)  VALUE 304.
029400     05  FILLER                      PIC 9(03)  VALUE 334.
029500 01  CT-CUM-DAYS-TABLE REDEFINES CT-CUM-DAYS-X.
029600     05  CT-CUM-DAYS                 PIC 9(03) OCCURS 12 TIMES.
029700******************************************************************
029800*                      AREA DE CONTADORES                        *
029900******************************************************************
030000 01  CN-CONTADORES.
030100*
030200     05  CN-CONVERSIONS-TOTAL        PIC S9(08) COMP VALUE ZERO.
030300     05  CN-CONVERSIONS-FALLBACK     PIC S9(08) COMP VALUE ZERO.
030400******************************************************************
030500*                AREA DE MENSAJES                                *
030600******************************************************************
030700 01  ME-MENSAJES-ERROR.
030800*
030900     05  ME-FILE-ERROR-TXT           PIC X(40)
031000             VALUE 'FILE STATUS ERROR ON CGCALC01 FILE     '.
031100******************************************************************
031200*                        AREA DE INDICES
031300******************************************************************
031400 01  IN-INDICES.
031500*
031600     05  IN-FX                       PIC S9(08) COMP VALUE ZERO.
031700     05  IN-PARCEL                    PIC S9(08) COMP VALUE ZERO.
031800     05  IN-SALE                      PIC S9(08) COMP VALUE ZERO.
031900     05  IN-OT                        PIC S9(08) COMP VALUE ZERO.
032000     05  IN-FT                        PIC S9(08) COMP VALUE ZERO.
032100******************************************************************
032200*                RBA DAILY AUD/USD RATE TABLE                    *
032300******************************************************************
032400 01  RT-RATE-AREA.
032500     05  RT-RATE-COUNT               PIC S9(08) COMP VALUE ZERO.
032600     05  RT-RATE-ENTRY OCCURS 2000 TIMES.
032700         10  RT-DATE                 PIC 9(08).
032800         10  RT-RATE                 PIC 9(01)V9(04).
032900******************************************************************
033000*      TAX-OPTIMAL WORKING LEDGER - CONSUMED DURING 2200         *
033100******************************************************************
033200 01  OT-LEDGER-AREA.
033300     05  OT-LEDGER-COUNT             PIC S9(08) COMP VALUE ZERO.
033400     05  OT-LEDGER-ENTRY OCCURS 3000 TIMES.
033500         10  OT-SYMBOL               PIC X(08).
033600         10  OT-DATE                 PIC 9(08).
033700         10  OT-UNITS                PIC S9(07)V99.
033800         10  OT-PRICE-USD            PIC S9(07)V9(04) COMP-3.
033900         10  OT-COMM-USD             PIC S9(05)V99 COMP-3.
034000         10  OT-PRICE-AUD            PIC S9(07)V9(04) COMP-3.
034100         10  OT-COMM-AUD             PIC S9(05)V99 COMP-3.
034200         10  OT-FX-RATE              PIC 9(01)V9(04).
034300         10  OT-COST-UNIT-AUD        PIC S9(07)V9(04) COMP-3.
034400         10  OT-TOTAL-COST-AUD       PIC S9(11)V99 COMP-3.
034500******************************************************************
034600*         FIFO WORKING LEDGER - CONSUMED DURING 2300              *
034700******************************************************************
034800 01  FI-LEDGER-AREA.
034900     05  FI-LEDGER-COUNT             PIC S9(08) COMP VALUE ZERO.
035000     05  FI-LEDGER-ENTRY OCCURS 3000 TIMES.
035100         10  FI-SYMBOL               PIC X(08).
035200         10  FI-DATE                 PIC 9(08).
035300         10  FI-UNITS                PIC S9(07)V99.
035400         10  FI-PRICE-USD            PIC S9(07)V9(04) COMP-3.
035500         10  FI-COMM-USD             PIC S9(05)V99 COMP-3.
035600         10  FI-PRICE-AUD            PIC S9(07)V9(04) COMP-3.
035700         10  FI-COMM-AUD             PIC S9(05)V99 COMP-3.
035800         10  FI-FX-RATE              PIC 9(01)V9(04).
035900         10  FI-COST-UNIT-AUD        PIC S9(07)V9(04) COMP-3.
036000         10  FI-TOTAL-COST-AUD       PIC S9(11)V99 COMP-3.
036100******************************************************************
036200*          FY2024-25 SALES, LOADED IN INPUT ORDER                *
036300******************************************************************
036400 01  SA-SALE-AREA.
036500     05  SA-SALE-COUNT               PIC S9(08) COMP VALUE ZERO.
036600     05  SA-SALE-ENTRY OCCURS 3000 TIMES.
036700         10  SA-SYMBOL               PIC X(08).
036800         10  SA-DATE                 PIC 9(08).
036900         10  SA-TYPE                 PIC X(10).
037000         10  SA-QUANTITY             PIC S9(07)V99.
037100         10  SA-PRICE-USD            PIC S9(07)V9(04) COMP-3.
037200         10  SA-COMM-USD             PIC S9(05)V99 COMP-3.
037300         10  SA-PRICE-AUD            PIC S9(07)V9(04) COMP-3.
037400         10  SA-COMM-AUD             PIC S9(05)V99 COMP-3.
037500         10  SA-FX-RATE              PIC 9(01)V9(04).
037600******************************************************************
037700*              TAX-OPTIMAL RUN ACCUMULATORS                      *
037800******************************************************************
037900 01  OT-RUN-TOTALS.
038000     05  OT-RECORDS                  PIC S9(07) COMP VALUE ZERO.
038100     05  OT-TOTAL-GAIN                PIC S9(11)V99 COMP-3 VALUE ZERO.
038200     05  OT-TOTAL-TAXABLE-GAIN        PIC S9(11)V99 COMP-3 VALUE ZERO.
038300     05  OT-LONG-COUNT                PIC S9(07) COMP VALUE ZERO.
038400     05  OT-SHORT-COUNT               PIC S9(07) COMP VALUE ZERO.
038500     05  OT-DISCOUNT-SAVINGS-ACC      PIC S9(11)V99 COMP-3 VALUE ZERO.
038600     05  OT-UNITS-SOLD-ACC            PIC S9(09)V99    VALUE ZERO.
038700     05  OT-COST-BASIS-ACC            PIC S9(13)V99 COMP-3 VALUE ZERO.
038800******************************************************************
038900*                  FIFO RUN ACCUMULATORS                        *
039000******************************************************************
039100 01  FI-RUN-TOTALS.
039200     05  FI-TOTAL-TAXABLE-GAIN        PIC S9(11)V99 COMP-3 VALUE ZERO.
039300     05  FI-UNITS-SOLD-ACC            PIC S9(09)V99    VALUE ZERO.
039400     05  FI-COST-BASIS-ACC            PIC S9(13)V99 COMP-3 VALUE ZERO.
039500******************************************************************
039600*                                                                *
039700*           P R O C E D U R E      D I V I S I O N               *
039800*                                                                *
039900******************************************************************
040000 PROCEDURE DIVISION.
040100*
040200 MAINLINE.
040300*
040400     PERFORM 1000-INICIO
040500        THRU 1000-INICIO-EXIT
040600*
040700     PERFORM 2000-PROCESO
040800        THRU 2000-PROCESO-EXIT
040900*
041000     PERFORM 3000-FIN
041100        THRU 3000-FIN-EXIT
041200*
041300     STOP RUN.
041400******************************************************************
041500* 1000-INICIO - OPEN FILES, LOAD THE RATE/LEDGER/SALE TABLES      *
041600******************************************************************
041700 1000-INICIO.
041800*
041900     OPEN INPUT  FX-RATE-FILE
042000     IF  WS-FXRATE1-STATUS NOT = '00'
042100         MOVE 'FXRATE1' TO ME-FILE-ERROR-TXT
042200         GO TO 9999-ABEND-ARCHIVO
042300     END-IF
042400*
042500     OPEN INPUT  PARM-WORK-FILE
042600     OPEN INPUT  SALE-WORK-FILE
042700     OPEN OUTPUT CGT-DETAIL-FILE
042800     OPEN OUTPUT TOTALS-WORK-FILE
042900     OPEN EXTEND WARNING-LOG-FILE
043000*
043100     READ FX-RATE-FILE AT END SET EOF-FX TO TRUE END-READ
043200     READ PARM-WORK-FILE AT END SET EOF-PC TO TRUE END-READ
043300     READ SALE-WORK-FILE AT END SET EOF-SL TO TRUE END-READ
043400*
043500     PERFORM 1100-CARGAR-TASAS
043600        THRU 1100-CARGAR-TASAS-EXIT
043700        UNTIL EOF-FX
043800*
043900     PERFORM 1200-CARGAR-PARCELS
044000        THRU 1200-CARGAR-PARCELS-EXIT
044100        UNTIL EOF-PC
044200*
044300     PERFORM 1300-CARGAR-VENTAS
044400        THRU 1300-CARGAR-VENTAS-EXIT
044500        UNTIL EOF-SL
044600*
044700     .
044800 1000-INICIO-EXIT.
044900     EXIT.
045000******************************************************************
045100* 1100-CARGAR-TASAS - RBA RATE TABLE, ASSUMED DATE ASCENDING      *
045200******************************************************************
045300 1100-CARGAR-TASAS.
045400*
045500     ADD 1 TO RT-RATE-COUNT
045600     MOVE FX-DATE    TO RT-DATE (RT-RATE-COUNT)
045700     MOVE FX-AUD-USD TO RT-RATE (RT-RATE-COUNT)
045800*
045900     READ FX-RATE-FILE AT END SET EOF-FX TO TRUE END-READ
046000*
046100     .
046200 1100-CARGAR-TASAS-EXIT.
046300     EXIT.
046400******************************************************************
046500* 1200-CARGAR-PARCELS - SEED BOTH WORKING LEDGERS FROM PARMWK1    *
046600******************************************************************
046700 1200-CARGAR-PARCELS.
046800*
046900     ADD 1 TO OT-LEDGER-COUNT
047000     MOVE PC-SYMBOL    TO OT-SYMBOL    (OT-LEDGER-COUNT)
047100     MOVE PC-DATE      TO OT-DATE      (OT-LEDGER-COUNT)
047200     MOVE PC-UNITS     TO OT-UNITS     (OT-LEDGER-COUNT)
047300     MOVE PC-PRICE-USD TO OT-PRICE-USD (OT-LEDGER-COUNT)
047400     MOVE PC-COMM-USD  TO OT-COMM-USD  (OT-LEDGER-COUNT)
047500*
047600     READ PARM-WORK-FILE AT END SET EOF-PC TO TRUE END-READ
047700*
047800     .
047900 1200-CARGAR-PARCELS-EXIT.
048000     EXIT.
048100******************************************************************
048200* 1300-CARGAR-VENTAS - FY2024-25 SALES, INPUT ORDER               *
048300******************************************************************
048400 1300-CARGAR-VENTAS.
048500*
048600     ADD 1 TO SA-SALE-COUNT
048700     MOVE SL-SYMBOL    TO SA-SYMBOL    (SA-SALE-COUNT)
048800     MOVE SL-DATE      TO SA-DATE      (SA-SALE-COUNT)
048900     MOVE SL-TYPE      TO SA-TYPE      (SA-SALE-COUNT)
049000     MOVE SL-QUANTITY  TO SA-QUANTITY  (SA-SALE-COUNT)
049100     MOVE SL-PRICE-USD TO SA-PRICE-USD (SA-SALE-COUNT)
049200     MOVE SL-COMM-USD  TO SA-COMM-USD  (SA-SALE-COUNT)
049300*
049400     READ SALE-WORK-FILE AT END SET EOF-SL TO TRUE END-READ
049500*
049600     .
049700 1300-CARGAR-VENTAS-EXIT.
049800     EXIT.
049900******************************************************************
050000* 2000-PROCESO - CONVERT, THEN RUN BOTH STRATEGIES AND COMPARE    *
050100******************************************************************
050200 2000-PROCESO.
050300*
050400     PERFORM 2100-CONVERTIR-PARCELS
050500        THRU 2100-CONVERTIR-PARCELS-EXIT
050600        VARYING IN-PARCEL FROM 1 BY 1
050700           UNTIL IN-PARCEL > OT-LEDGER-COUNT
050800*
050900     MOVE OT-LEDGER-AREA TO FI-LEDGER-AREA
051000*
051100     PERFORM 2150-CONVERTIR-VENTAS
051200        THRU 2150-CONVERTIR-VENTAS-EXIT
051300        VARYING IN-SALE FROM 1 BY 1 UNTIL IN-SALE > SA-SALE-COUNT
051400*
051500     PERFORM 2200-EJECUTAR-OPTIMO
051600        THRU 2200-EJECUTAR-OPTIMO-EXIT
051700        VARYING IN-SALE FROM 1 BY 1 UNTIL IN-SALE > SA-SALE-COUNT
051800*
051900     PERFORM 2300-EJECUTAR-FIFO
052000        THRU 2300-EJECUTAR-FIFO-EXIT
052100        VARYING IN-SALE FROM 1 BY 1 UNTIL IN-SALE > SA-SALE-COUNT
052200*
052300     PERFORM 2500-COMPARAR-ESTRATEGIAS
052400        THRU 2500-COMPARAR-ESTRATEGIAS-EXIT
052500*
052600     .
052700 2000-PROCESO-EXIT.
052800     EXIT.
052900******************************************************************
053000* 2100-CONVERTIR-PARCELS - USD TO AUD AT THE PURCHASE DATE        *
053100******************************************************************
053200 2100-CONVERTIR-PARCELS.
053300*
053400     MOVE OT-DATE (IN-PARCEL) TO WS-SEARCH-DATE
053500     PERFORM 2400-BUSCAR-TASA-CAMBIO
053600        THRU 2400-BUSCAR-TASA-CAMBIO-EXIT
053700*
053800     IF  FOUND-RATE
053900         MOVE WS-FOUND-RATE-VALUE TO OT-FX-RATE (IN-PARCEL)
054000         COMPUTE OT-PRICE-AUD (IN-PARCEL) ROUNDED =
054100             OT-PRICE-USD (IN-PARCEL) / WS-FOUND-RATE-VALUE
054200         COMPUTE OT-COMM-AUD (IN-PARCEL) ROUNDED =
054300             OT-COMM-USD (IN-PARCEL) / WS-FOUND-RATE-VALUE
054400         IF  OT-UNITS (IN-PARCEL) NOT = ZERO
054500             COMPUTE OT-COST-UNIT-AUD (IN-PARCEL) ROUNDED =
054600                 OT-PRICE-AUD (IN-PARCEL)
054700                 + (OT-COMM-AUD (IN-PARCEL) / OT-UNITS (IN-PARCEL))
054800         END-IF
054900         COMPUTE OT-TOTAL-COST-AUD (IN-PARCEL) ROUNDED =
055000             OT-UNITS (IN-PARCEL) * OT-COST-UNIT-AUD (IN-PARCEL)
055100     END-IF
055200*
055300     .
055400 2100-CONVERTIR-PARCELS-EXIT.
055500     EXIT.
055600******************************************************************
055700* 2150-CONVERTIR-VENTAS - USD TO AUD AT THE SALE DATE             *
055800*                         (STRATEGY-INDEPENDENT - DONE ONCE)      *
055900******************************************************************
056000 2150-CONVERTIR-VENTAS.
056100*
056200     MOVE SA-DATE (IN-SALE) TO WS-SEARCH-DATE
056300     PERFORM 2400-BUSCAR-TASA-CAMBIO
056400        THRU 2400-BUSCAR-TASA-CAMBIO-EXIT
056500*
056600     IF  FOUND-RATE
056700         MOVE WS-FOUND-RATE-VALUE TO SA-FX-RATE (IN-SALE)
056800         COMPUTE SA-PRICE-AUD (IN-SALE) ROUNDED =
056900             SA-PRICE-USD (IN-SALE) / WS-FOUND-RATE-VALUE
057000         COMPUTE SA-COMM-AUD (IN-SALE) ROUNDED =
057100             SA-COMM-USD (IN-SALE) / WS-FOUND-RATE-VALUE
057200     END-IF
057300*
057400     .
057500 2150-CONVERTIR-VENTAS-EXIT.
057600     EXIT.
057700******************************************************************
057800* 2200-EJECUTAR-OPTIMO - ONE FY SALE, TAX-OPTIMAL SELECTION       *
057900******************************************************************
058000 2200-EJECUTAR-OPTIMO.
058100*
058200     MOVE SA-QUANTITY (IN-SALE) TO WS-UNITS-NEEDED
058300*
058400     MOVE SA-DATE (IN-SALE) TO WS-DAYNUM-DATE
058500     PERFORM 2465-CALC-DAYNUM-DE-FECHA
058600        THRU 2465-CALC-DAYNUM-DE-FECHA-EXIT
058700     MOVE WS-DAYNUM-RESULT TO WS-SALE-DAYNUM
058800*
058900     PERFORM 2210-SELECT-OPTIMO
059000        THRU 2210-SELECT-OPTIMO-EXIT
059100        UNTIL WS-UNITS-NEEDED NOT > 0.001 OR NOT FOUND-CANDIDATE
059200*
059300     IF  WS-UNITS-NEEDED > 0.001
059400         MOVE WS-UNITS-NEEDED TO WS-EDIT-UNITS
059500         STRING 'SALE OF ' DELIMITED BY SIZE
059600                SA-SYMBOL (IN-SALE) DELIMITED BY SIZE
059700                ' ON ' DELIMITED BY SIZE
059800                SA-DATE (IN-SALE) DELIMITED BY SIZE
059900                ' NOT FULLY COVERED - ' DELIMITED BY SIZE
060000                WS-EDIT-UNITS DELIMITED BY SIZE
060100                ' UNITS UNMATCHED (OPTIMAL RUN)'
060200                    DELIMITED BY SIZE
060300             INTO WN-TEXT
060400         WRITE WN-WARNING-LINE
060500     END-IF
060600*
060700     .
060800 2200-EJECUTAR-OPTIMO-EXIT.
060900     EXIT.
061000******************************************************************
061100* 2210-SELECT-OPTIMO - FIND BEST PARCEL, CONSUME IT               *
061200*   LONG-TERM BEFORE SHORT-TERM, THEN HIGHEST COST-PER-UNIT-AUD   *
061300******************************************************************
061400 2210-SELECT-OPTIMO.
061500*
061600     SET NOT-FOUND-CANDIDATE TO TRUE
061700     MOVE ZERO TO WS-BEST-IX
061800*
061900     PERFORM 2212-COMPARAR-CANDIDATO-OPT
062000        THRU 2212-COMPARAR-CANDIDATO-OPT-EXIT
062100        VARYING IN-OT FROM 1 BY 1 UNTIL IN-OT > OT-LEDGER-COUNT
062200*
062300     IF  WS-BEST-IX NOT = ZERO
062400         SET FOUND-CANDIDATE TO TRUE
062500         PERFORM 2220-CONSUMIR-PARCEL-OPT
062600            THRU 2220-CONSUMIR-PARCEL-OPT-EXIT
062700     END-IF
062800*
062900     .
063000 2210-SELECT-OPTIMO-EXIT.
063100     EXIT.
063200******************************************************************
063300* 2212-COMPARAR-CANDIDATO-OPT                                     *
063400******************************************************************
063500 2212-COMPARAR-CANDIDATO-OPT.
063600*
063700     IF  OT-SYMBOL (IN-OT) = SA-SYMBOL (IN-SALE)
063800         AND OT-UNITS (IN-OT) > ZERO
063900*
064000         MOVE OT-DATE (IN-OT) TO WS-DAYNUM-DATE
064100         PERFORM 2465-CALC-DAYNUM-DE-FECHA
064200            THRU 2465-CALC-DAYNUM-DE-FECHA-EXIT
064300         COMPUTE WS-CAND-DAYS-HELD =
064400             WS-SALE-DAYNUM - WS-DAYNUM-RESULT
064500         IF  WS-CAND-DAYS-HELD >= CT-LONG-TERM-DAYS
064600             MOVE 'Y' TO WS-CAND-LONG-FLAG
064700         ELSE
064800             MOVE 'N' TO WS-CAND-LONG-FLAG
064900         END-IF
065000*
065100         IF  WS-BEST-IX = ZERO
065200             PERFORM 2214-ADOPTAR-CANDIDATO-OPT
065300                THRU 2214-ADOPTAR-CANDIDATO-OPT-EXIT
065400         ELSE
065500             IF  CAND-IS-LONG-TERM AND NOT BEST-IS-LONG-TERM
065600                 PERFORM 2214-ADOPTAR-CANDIDATO-OPT
065700                    THRU 2214-ADOPTAR-CANDIDATO-OPT-EXIT
065800             ELSE
065900                 IF  WS-CAND-LONG-FLAG = WS-BEST-LONG-FLAG
066000                     AND OT-COST-UNIT-AUD (IN-OT)
066100                         > OT-COST-UNIT-AUD (WS-BEST-IX)
066200                     PERFORM 2214-ADOPTAR-CANDIDATO-OPT
066300                        THRU 2214-ADOPTAR-CANDIDATO-OPT-EXIT
066400                 END-IF
066500             END-IF
066600         END-IF
066700     END-IF
066800*
066900     .
067000 2212-COMPARAR-CANDIDATO-OPT-EXIT.
067100     EXIT.
067200******************************************************************
067300* 2214-ADOPTAR-CANDIDATO-OPT - CANDIDATE IS THE NEW BEST PARCEL   *
067400******************************************************************
067500 2214-ADOPTAR-CANDIDATO-OPT.
067600*
067700     MOVE IN-OT             TO WS-BEST-IX
067800     MOVE WS-CAND-DAYS-HELD TO WS-BEST-DAYS-HELD
067900     MOVE WS-CAND-LONG-FLAG TO WS-BEST-LONG-FLAG
068000*
068100     .
068200 2214-ADOPTAR-CANDIDATO-OPT-EXIT.
068300     EXIT.
068400******************************************************************
068500* 2220-CONSUMIR-PARCEL-OPT - CONSUME THE BEST PARCEL, WRITE CGT   *
068600******************************************************************
068700 2220-CONSUMIR-PARCEL-OPT.
068800*
068900     IF  WS-UNITS-NEEDED < OT-UNITS (WS-BEST-IX)
069000         MOVE WS-UNITS-NEEDED TO WS-UNITS-TAKEN
069100     ELSE
069200         MOVE OT-UNITS (WS-BEST-IX) TO WS-UNITS-TAKEN
069300     END-IF
069400*
069500     COMPUTE WS-ALLOC-PURCH-COMM-AUD ROUNDED =
069600         OT-COMM-AUD (WS-BEST-IX) * WS-UNITS-TAKEN
069700         / OT-UNITS (WS-BEST-IX)
069800*
069900     COMPUTE WS-CALC-ALLOC-SALE-COMM-AUD ROUNDED =
070000         SA-COMM-AUD (IN-SALE) * WS-UNITS-TAKEN
070100         / SA-QUANTITY (IN-SALE)
070200*
070300     MOVE SA-SYMBOL (IN-SALE)       TO WS-CALC-SYMBOL
070400     MOVE SA-DATE (IN-SALE)         TO WS-CALC-SALE-DATE
070500     MOVE OT-DATE (WS-BEST-IX)      TO WS-CALC-PURCH-DATE
070600     MOVE WS-UNITS-TAKEN            TO WS-CALC-UNITS
070700     MOVE OT-COST-UNIT-AUD (WS-BEST-IX)
070800                                    TO WS-CALC-COST-UNIT-AUD
070900     MOVE SA-PRICE-AUD (IN-SALE)    TO WS-CALC-SALE-PRICE-AUD
071000     MOVE SA-FX-RATE (IN-SALE)      TO WS-CALC-SALE-FX-RATE
071100     MOVE WS-BEST-DAYS-HELD         TO WS-CALC-DAYS-HELD
071200     MOVE WS-BEST-LONG-FLAG         TO WS-CALC-LONG-TERM-FLAG
071300     IF  BEST-IS-LONG-TERM
071400         MOVE 'LONG-TERM ' TO WS-CALC-PHASE
071500     ELSE
071600         MOVE 'SHORT-TERM' TO WS-CALC-PHASE
071700     END-IF
071800*
071900     PERFORM 2230-CALC-CGT THRU 2230-CALC-CGT-EXIT
072000*
072100     MOVE SPACES TO CG-DETAIL-RECORD
072200     MOVE WS-CALC-SYMBOL          TO CG-SYMBOL
072300     MOVE WS-CALC-SALE-DATE       TO CG-SALE-DATE
072400     MOVE WS-CALC-PURCH-DATE      TO CG-PURCHASE-DATE
072500     MOVE WS-CALC-UNITS           TO CG-UNITS-SOLD
072600     MOVE WS-CALC-DAYS-HELD       TO CG-DAYS-HELD
072700     MOVE WS-CALC-LONG-TERM-FLAG  TO CG-LONG-TERM-FLAG
072800     MOVE WS-CALC-COST-BASIS-AUD  TO CG-COST-BASIS-AUD
072900     MOVE WS-CALC-GROSS-PROCEEDS-AUD TO CG-GROSS-PROCEEDS-AUD
073000     MOVE WS-CALC-ALLOC-SALE-COMM-AUD TO CG-SALE-COMM-AUD
073100     MOVE WS-CALC-NET-PROCEEDS-AUD TO CG-NET-PROCEEDS-AUD
073200     MOVE WS-CALC-GAIN-AUD        TO CG-CAPITAL-GAIN-AUD
073300     MOVE WS-CALC-DISCOUNT-RATE   TO CG-DISCOUNT-RATE
073400     MOVE WS-CALC-TAXABLE-GAIN-AUD TO CG-TAXABLE-GAIN-AUD
073500     MOVE WS-CALC-SALE-FX-RATE    TO CG-FX-RATE
073600     MOVE WS-CALC-PHASE           TO CG-PHASE
073700     WRITE CG-DETAIL-RECORD
073800*
073900     ADD 1 TO OT-RECORDS
074000     ADD WS-CALC-GAIN-AUD         TO OT-TOTAL-GAIN
074100     ADD WS-CALC-TAXABLE-GAIN-AUD TO OT-TOTAL-TAXABLE-GAIN
074200     ADD WS-CALC-UNITS            TO OT-UNITS-SOLD-ACC
074300     ADD WS-CALC-COST-BASIS-AUD   TO OT-COST-BASIS-ACC
074400     IF  BEST-IS-LONG-TERM
074500         ADD 1 TO OT-LONG-COUNT
074600         IF  WS-CALC-GAIN-AUD > ZERO
074700             ADD WS-CALC-GAIN-AUD TO OT-DISCOUNT-SAVINGS-ACC
074800         END-IF
074900     ELSE
075000         ADD 1 TO OT-SHORT-COUNT
075100     END-IF
075200*
075300     SUBTRACT WS-UNITS-TAKEN FROM OT-UNITS (WS-BEST-IX)
075400     SUBTRACT WS-ALLOC-PURCH-COMM-AUD FROM OT-COMM-AUD (WS-BEST-IX)
075500     SUBTRACT WS-UNITS-TAKEN FROM WS-UNITS-NEEDED
075600*
075700     .
075800 2220-CONSUMIR-PARCEL-OPT-EXIT.
075900     EXIT.
076000******************************************************************
076100* 2230-CALC-CGT - SHARED ARITHMETIC, BOTH STRATEGIES              *
076200******************************************************************
076300 2230-CALC-CGT.
076400*
076500     IF  WS-CALC-LONG-TERM-FLAG = 'Y'
076600         MOVE 0.50 TO WS-CALC-DISCOUNT-RATE
076700     ELSE
076800         MOVE 0.00 TO WS-CALC-DISCOUNT-RATE
076900     END-IF
077000*
077100     COMPUTE WS-CALC-COST-BASIS-AUD ROUNDED =
077200         WS-CALC-UNITS * WS-CALC-COST-UNIT-AUD
077300     COMPUTE WS-CALC-GROSS-PROCEEDS-AUD ROUNDED =
077400         WS-CALC-UNITS * WS-CALC-SALE-PRICE-AUD
077500     COMPUTE WS-CALC-NET-PROCEEDS-AUD ROUNDED =
077600         WS-CALC-GROSS-PROCEEDS-AUD - WS-CALC-ALLOC-SALE-COMM-AUD
077700     COMPUTE WS-CALC-GAIN-AUD ROUNDED =
077800         WS-CALC-NET-PROCEEDS-AUD - WS-CALC-COST-BASIS-AUD
077900*
078000     IF  WS-CALC-GAIN-AUD > ZERO
078100         COMPUTE WS-CALC-TAXABLE-GAIN-AUD ROUNDED =
078200             WS-CALC-GAIN-AUD * (1 - WS-CALC-DISCOUNT-RATE)
078300     ELSE
078400         MOVE WS-CALC-GAIN-AUD TO WS-CALC-TAXABLE-GAIN-AUD
078500     END-IF
078600*
078700     .
078800 2230-CALC-CGT-EXIT.
078900     EXIT.
079000******************************************************************
079100* 2300-EJECUTAR-FIFO - ONE FY SALE, STRICT PURCHASE-DATE ORDER    *
079200******************************************************************
079300 2300-EJECUTAR-FIFO.
079400*
079500     MOVE SA-QUANTITY (IN-SALE) TO WS-UNITS-NEEDED
079600*
079700     MOVE SA-DATE (IN-SALE) TO WS-DAYNUM-DATE
079800     PERFORM 2465-CALC-DAYNUM-DE-FECHA
079900        THRU 2465-CALC-DAYNUM-DE-FECHA-EXIT
080000     MOVE WS-DAYNUM-RESULT TO WS-SALE-DAYNUM
080100*
080200     PERFORM 2310-SELECT-FIFO
080300        THRU 2310-SELECT-FIFO-EXIT
080400        UNTIL WS-UNITS-NEEDED NOT > 0.001 OR NOT FOUND-CANDIDATE
080500*
080600     IF  WS-UNITS-NEEDED > 0.001
080700         MOVE WS-UNITS-NEEDED TO WS-EDIT-UNITS
080800         STRING 'SALE OF ' DELIMITED BY SIZE
080900                SA-SYMBOL (IN-SALE) DELIMITED BY SIZE
081000                ' ON ' DELIMITED BY SIZE
081100                SA-DATE (IN-SALE) DELIMITED BY SIZE
081200                ' NOT FULLY COVERED - ' DELIMITED BY SIZE
081300                WS-EDIT-UNITS DELIMITED BY SIZE
081400                ' UNITS UNMATCHED (FIFO RUN)' DELIMITED BY SIZE
081500             INTO WN-TEXT
081600         WRITE WN-WARNING-LINE
081700     END-IF
081800*
081900     .
082000 2300-EJECUTAR-FIFO-EXIT.
082100     EXIT.
082200******************************************************************
082300* 2310-SELECT-FIFO - FIRST MATCHING PARCEL STILL HOLDING UNITS    *
082400*   (THE LEDGER ITSELF WAS SORTED ASCENDING BY DATE IN CGSTMT01)  *
082500******************************************************************
082600 2310-SELECT-FIFO.
082700*
082800     SET NOT-FOUND-CANDIDATE TO TRUE
082900     MOVE ZERO TO WS-BEST-IX
083000*
083100     PERFORM 2312-BUSCAR-PRIMER-FIFO
083200        THRU 2312-BUSCAR-PRIMER-FIFO-EXIT
083300        VARYING IN-FT FROM 1 BY 1
083400           UNTIL IN-FT > FI-LEDGER-COUNT OR FOUND-CANDIDATE
083500*
083600     IF  FOUND-CANDIDATE
083700         MOVE FI-DATE (WS-BEST-IX) TO WS-DAYNUM-DATE
083800         PERFORM 2465-CALC-DAYNUM-DE-FECHA
083900            THRU 2465-CALC-DAYNUM-DE-FECHA-EXIT
084000         COMPUTE WS-BEST-DAYS-HELD =
084100             WS-SALE-DAYNUM - WS-DAYNUM-RESULT
084200         IF  WS-BEST-DAYS-HELD >= CT-LONG-TERM-DAYS
084300             MOVE 'Y' TO WS-BEST-LONG-FLAG
084400         ELSE
084500             MOVE 'N' TO WS-BEST-LONG-FLAG
084600         END-IF
084700         PERFORM 2320-CONSUMIR-PARCEL-FIFO
084800            THRU 2320-CONSUMIR-PARCEL-FIFO-EXIT
084900     END-IF
085000*
085100     .
085200 2310-SELECT-FIFO-EXIT.
085300     EXIT.
085400******************************************************************
085500* 2312-BUSCAR-PRIMER-FIFO                                         *
085600******************************************************************
085700 2312-BUSCAR-PRIMER-FIFO.
085800*
085900     IF  FI-SYMBOL (IN-FT) = SA-SYMBOL (IN-SALE)
086000         AND FI-UNITS (IN-FT) > ZERO
086100         MOVE IN-FT TO WS-BEST-IX
086200         SET FOUND-CANDIDATE TO TRUE
086300     END-IF
086400*
086500     .
086600 2312-BUSCAR-PRIMER-FIFO-EXIT.
086700     EXIT.
086800******************************************************************
086900* 2320-CONSUMIR-PARCEL-FIFO - TOTALS ONLY, NO DETAIL RECORD       *
087000******************************************************************
087100 2320-CONSUMIR-PARCEL-FIFO.
087200*
087300     IF  WS-UNITS-NEEDED < FI-UNITS (WS-BEST-IX)
087400         MOVE WS-UNITS-NEEDED TO WS-UNITS-TAKEN
087500     ELSE
087600         MOVE FI-UNITS (WS-BEST-IX) TO WS-UNITS-TAKEN
087700     END-IF
087800*
087900     COMPUTE WS-ALLOC-PURCH-COMM-AUD ROUNDED =
088000         FI-COMM-AUD (WS-BEST-IX) * WS-UNITS-TAKEN
088100         / FI-UNITS (WS-BEST-IX)
088200*
088300     COMPUTE WS-CALC-ALLOC-SALE-COMM-AUD ROUNDED =
088400         SA-COMM-AUD (IN-SALE) * WS-UNITS-TAKEN
088500         / SA-QUANTITY (IN-SALE)
088600*
088700     MOVE SA-SYMBOL (IN-SALE)       TO WS-CALC-SYMBOL
088800     MOVE SA-DATE (IN-SALE)         TO WS-CALC-SALE-DATE
088900     MOVE FI-DATE (WS-BEST-IX)      TO WS-CALC-PURCH-DATE
089000     MOVE WS-UNITS-TAKEN            TO WS-CALC-UNITS
089100     MOVE FI-COST-UNIT-AUD (WS-BEST-IX)
089200                                    TO WS-CALC-COST-UNIT-AUD
089300     MOVE SA-PRICE-AUD (IN-SALE)    TO WS-CALC-SALE-PRICE-AUD
089400     MOVE SA-FX-RATE (IN-SALE)      TO WS-CALC-SALE-FX-RATE
089500     MOVE WS-BEST-DAYS-HELD         TO WS-CALC-DAYS-HELD
089600     MOVE WS-BEST-LONG-FLAG         TO WS-CALC-LONG-TERM-FLAG
089700     MOVE 'FIFO      '              TO WS-CALC-PHASE
089800*
089900     PERFORM 2230-CALC-CGT THRU 2230-CALC-CGT-EXIT
090000*
090100     ADD WS-CALC-TAXABLE-GAIN-AUD TO FI-TOTAL-TAXABLE-GAIN
090200     ADD WS-CALC-UNITS            TO FI-UNITS-SOLD-ACC
090300     ADD WS-CALC-COST-BASIS-AUD   TO FI-COST-BASIS-ACC
090400*
090500     SUBTRACT WS-UNITS-TAKEN FROM FI-UNITS (WS-BEST-IX)
090600     SUBTRACT WS-ALLOC-PURCH-COMM-AUD FROM FI-COMM-AUD (WS-BEST-IX)
090700     SUBTRACT WS-UNITS-TAKEN FROM WS-UNITS-NEEDED
090800*
090900     .
091000 2320-CONSUMIR-PARCEL-FIFO-EXIT.
091100     EXIT.
091200******************************************************************
091300* 2400-BUSCAR-TASA-CAMBIO - EXACT MATCH, ELSE STEP BACK 10 DAYS  *
091400******************************************************************
091500 2400-BUSCAR-TASA-CAMBIO.
091600*
091700     MOVE WS-SEARCH-DATE TO WS-TARGET-DATE
091800     MOVE WS-SEARCH-DATE TO WS-WORK-DATE
091900     SET NOT-FOUND-RATE TO TRUE
092000     MOVE ZERO TO WS-TRY-COUNT
092100*
092200     PERFORM 2410-INTENTAR-FECHA
092300        THRU 2410-INTENTAR-FECHA-EXIT
092400        UNTIL FOUND-RATE OR WS-TRY-COUNT > CT-MAX-FALLBACK-DAYS
092500*
092600     IF  FOUND-RATE
092700         ADD 1 TO CN-CONVERSIONS-TOTAL
092800         IF  WS-TRY-COUNT > ZERO
092900             ADD 1 TO CN-CONVERSIONS-FALLBACK
093000         END-IF
093100     ELSE
093200         STRING 'NO RBA RATE WITHIN 10 DAYS OF ' DELIMITED BY SIZE
093300                WS-TARGET-DATE DELIMITED BY SIZE
093400                ' - CONVERSION SKIPPED' DELIMITED BY SIZE
093500             INTO WN-TEXT
093600         WRITE WN-WARNING-LINE
093700     END-IF
093800*
093900     .
094000 2400-BUSCAR-TASA-CAMBIO-EXIT.
094100     EXIT.
094200******************************************************************
094300* 2410-INTENTAR-FECHA - ONE DAY OF THE BACKWARD FALLBACK WALK     *
094400******************************************************************
094500 2410-INTENTAR-FECHA.
094600*
094700     PERFORM 2411-COMPARAR-FECHA-TASA
094800        THRU 2411-COMPARAR-FECHA-TASA-EXIT
094900        VARYING IN-FX FROM 1 BY 1
095000           UNTIL IN-FX > RT-RATE-COUNT OR FOUND-RATE
095100*
095200     IF  NOT FOUND-RATE
095300         PERFORM 2440-DECREMENTAR-FECHA
095400            THRU 2440-DECREMENTAR-FECHA-EXIT
095500         ADD 1 TO WS-TRY-COUNT
095600     END-IF
095700*
095800     .
095900 2410-INTENTAR-FECHA-EXIT.
096000     EXIT.
096100******************************************************************
096200* 2411-COMPARAR-FECHA-TASA - SEQUENTIAL SCAN OF THE RATE TABLE    *
096300*   (RT-RATE-COUNT RUNS TO A SINGLE TRADING YEAR - A BINARY       *
096400*   SEARCH BUYS NOTHING HERE THAT IS WORTH MAINTAINING.)          *
096500******************************************************************
096600 2411-COMPARAR-FECHA-TASA.
096700*
096800     IF  RT-DATE (IN-FX) = WS-WORK-DATE
096900         MOVE RT-RATE (IN-FX) TO WS-FOUND-RATE-VALUE
097000         SET FOUND-RATE TO TRUE
097100     END-IF
097200*
097300     .
097400 2411-COMPARAR-FECHA-TASA-EXIT.
097500     EXIT.
097600******************************************************************
097700* 2440-DECREMENTAR-FECHA - STEP WS-WORK-DATE BACK ONE CALENDAR DAY*
097800******************************************************************
097900 2440-DECREMENTAR-FECHA.
098000*
098100     SUBTRACT 1 FROM WS-WORK-DATE-DD
098200     IF  WS-WORK-DATE-DD = ZERO
098300         SUBTRACT 1 FROM WS-WORK-DATE-MM
098400         IF  WS-WORK-DATE-MM = ZERO
098500             MOVE 12 TO WS-WORK-DATE-MM
098600             SUBTRACT 1 FROM WS-WORK-DATE-YY
098700         END-IF
098800         MOVE CT-MONTH-DAYS (WS-WORK-DATE-MM) TO WS-WORK-DATE-DD
098900         IF  WS-WORK-DATE-MM = 2
099000             COMPUTE WS-WORK-YEAR =
099100                 (WS-WORK-DATE-CC * 100) + WS-WORK-DATE-YY
099200             IF  (WS-WORK-YEAR / 4) * 4 NOT = WS-WORK-YEAR
099300                 SUBTRACT 1 FROM WS-WORK-DATE-DD
099400             END-IF
099500         END-IF
099600     END-IF
099700*
099800     .
099900 2440-DECREMENTAR-FECHA-EXIT.
100000     EXIT.
100100******************************************************************
100200* 2465-CALC-DAYNUM-DE-FECHA - APPROXIMATE LINEAR DAY NUMBER       *
100300*   FOR A CCYYMMDD DATE - DIFFERENCES OF TWO DAY NUMBERS GIVE     *
100400*   CALENDAR DAYS HELD ACCURATELY ENOUGH FOR THE 365-DAY TEST.    *
100500******************************************************************
100600 2465-CALC-DAYNUM-DE-FECHA.
100700*
100800     COMPUTE WS-DAYNUM-YEAR =
100900         (WS-DAYNUM-DATE-CC * 100) + WS-DAYNUM-DATE-YY
101000     COMPUTE WS-DAYNUM-RESULT =
101100         (WS-DAYNUM-YEAR * 365) + (WS-DAYNUM-YEAR / 4)
101200         + CT-CUM-DAYS (WS-DAYNUM-DATE-MM) + WS-DAYNUM-DATE-DD
101300*
101400     .
101500 2465-CALC-DAYNUM-DE-FECHA-EXIT.
101600     EXIT.
101700******************************************************************
101800* 2500-COMPARAR-ESTRATEGIAS - FIFO VS OPTIMAL, WRITE TOTALS       *
101900******************************************************************
102000 2500-COMPARAR-ESTRATEGIAS.
102100*
102200     MOVE SPACES TO TO-TOTALS-RECORD
102300     MOVE OT-RECORDS             TO TO-RECORDS-PROCESSED
102400     MOVE OT-TOTAL-GAIN          TO TO-TOTAL-CAPITAL-GAIN
102500     MOVE OT-TOTAL-TAXABLE-GAIN  TO TO-TOTAL-TAXABLE-GAIN
102600     COMPUTE TO-DISCOUNT-SAVINGS ROUNDED =
102700         OT-DISCOUNT-SAVINGS-ACC * 0.50
102800     MOVE OT-LONG-COUNT          TO TO-LONG-TERM-COUNT
102900     MOVE OT-SHORT-COUNT         TO TO-SHORT-TERM-COUNT
103000     MOVE CN-CONVERSIONS-TOTAL   TO TO-CONVERSIONS-TOTAL
103100     MOVE CN-CONVERSIONS-FALLBACK TO TO-CONVERSIONS-FALLBACK
103200*
103300     MOVE FI-TOTAL-TAXABLE-GAIN  TO TO-FIFO-TOTAL-TAX
103400     MOVE OT-TOTAL-TAXABLE-GAIN  TO TO-OPTIMIZED-TOTAL-TAX
103500     COMPUTE TO-TAX-SAVINGS ROUNDED =
103600         TO-FIFO-TOTAL-TAX - TO-OPTIMIZED-TOTAL-TAX
103700*
103800     IF  TO-FIFO-TOTAL-TAX = ZERO
103900         MOVE ZERO TO TO-PERCENTAGE-SAVED
104000     ELSE
104100         COMPUTE TO-PERCENTAGE-SAVED ROUNDED =
104200             (TO-TAX-SAVINGS / TO-FIFO-TOTAL-TAX) * 100
104300     END-IF
104400*
104500     IF  FI-UNITS-SOLD-ACC = ZERO
104600         MOVE ZERO TO TO-FIFO-AVG-COST-BASIS
104700     ELSE
104800         COMPUTE TO-FIFO-AVG-COST-BASIS ROUNDED =
104900             FI-COST-BASIS-ACC / FI-UNITS-SOLD-ACC
105000     END-IF
105100*
105200     IF  OT-UNITS-SOLD-ACC = ZERO
105300         MOVE ZERO TO TO-OPTIMIZED-AVG-COST-BASIS
105400     ELSE
105500         COMPUTE TO-OPTIMIZED-AVG-COST-BASIS ROUNDED =
105600             OT-COST-BASIS-ACC / OT-UNITS-SOLD-ACC
105700     END-IF
105800*
105900     COMPUTE TO-COST-BASIS-IMPROVEMENT ROUNDED =
106000         TO-OPTIMIZED-AVG-COST-BASIS - TO-FIFO-AVG-COST-BASIS
106100*
106200     WRITE TO-TOTALS-RECORD
106300*
106400     .
106500 2500-COMPARAR-ESTRATEGIAS-EXIT.
106600     EXIT.
106700******************************************************************
106800* 3000-FIN - CLOSE FILES                                          *
106900******************************************************************
107000 3000-FIN.
107100*
107200     CLOSE FX-RATE-FILE
107300           PARM-WORK-FILE
107400           SALE-WORK-FILE
107500           CGT-DETAIL-FILE
107600           TOTALS-WORK-FILE
107700           WARNING-LOG-FILE
107800*
107900     .
108000 3000-FIN-EXIT.
108100     EXIT.
108200******************************************************************
108300* 9999-ABEND-ARCHIVO - FATAL FILE STATUS ERROR                    *
108400******************************************************************
108500 9999-ABEND-ARCHIVO.
108600*
108700     DISPLAY 'CGCALC01 - FATAL FILE ERROR - ' ME-FILE-ERROR-TXT
108800     MOVE 16 TO RETURN-CODE
108900     STOP RUN
109000*
109100     .
109200 9999-ABEND-ARCHIVO-EXIT.
109300     EXIT.
