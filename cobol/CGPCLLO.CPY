000000******************************************************************
000100*                                                                *
000200*  COPYBOOK: CGPCLLO                                             *
000300*                                                                *
000400*  DATE WRITTEN: 03/12/1984                                      *
000500*                                                                *
000600*  AUTHOR: R.DALY                                                *
000700*                                                                *
000800*  APPLICATION: CGT - CAPITAL GAINS BATCH                        *
000900*                                                                *
001000*  DESCRIPTION: COST-BASIS PARCEL - ONE BUY LOT, OR THE UNUSED   *
001100*               REMAINDER OF ONE, STILL HELD FOR A SYMBOL.  THIS *
001200*               LAYOUT IS BOTH THE PARCEL WORK FILE RECORD       *
001300*               (PARMWK1) WRITTEN BY CGSTMT01 AND THE OCCURS     *
001400*               TABLE ENTRY CGCALC01 HOLDS THE LEDGER IN.        *
001500*                                                                *
001600******************************************************************
001700*    DATE      PGMR     REQUEST    DESCRIPTION                  *
001800* -------- -------- ---------- -----------------------------    *
001900* 03/12/84 RDALY    I-0114     ORIGINAL US-DOLLAR-ONLY PARCEL    *I-0114  
002000*                              LAYOUT (NO PC-*-AUD FIELDS).      *
002100* 11/09/92 TFERRIER I-0871     ADDED PC-COMM-USD - PRIOR RUN     *I-0871  
002200*                              IGNORED PURCHASE COMMISSION.      *
002300* 06/30/09 JPRICE   I-2614     ADDED PC-*-AUD, PC-FX-RATE,       *I-2614  
002400*                              PC-COST-UNIT-AUD AND              *
002500*                              PC-TOTAL-COST-AUD FOR THE RBA     *
002600*                              AUD/USD CONVERSION - FY2024-25    *
002700*                              CGT REBUILD.                      *
002800* 10/12/09 JPRICE   I-2699     MONEY FIELDS REPACKED             *I-2699  
002900*                             COMP-3 - PRIOR LAYOUT WAS ZONED    *
003000*                             DISPLAY, NOT SHOP STANDARD FOR     *
003100*                             AMOUNTS THIS SHAPE.  FILLER        *
003200*                             WIDENED TO HOLD RECORD LENGTH.     *
003300******************************************************************
003400 01  PC-PARCEL-RECORD.
003500     05  PC-SYMBOL                    PIC X(08).
003600     05  PC-DATE                      PIC 9(08).
003700     05  PC-DATE-BRK REDEFINES PC-DATE.
003800         10  PC-DATE-CC               PIC 9(02).
003900         10  PC-DATE-YY               PIC 9(02).
004000         10  PC-DATE-MM               PIC 9(02).
004100         10  PC-DATE-DD               PIC 9(02).
004200     05  PC-UNITS                     PIC S9(07)V99.
004300     05  PC-PRICE-USD                 PIC S9(07)V9(04) COMP-3.
004400     05  PC-COMM-USD                  PIC S9(05)V99 COMP-3.
004500     05  PC-PRICE-AUD                 PIC S9(07)V9(04) COMP-3.
004600     05  PC-COMM-AUD                  PIC S9(05)V99 COMP-3.
004700     05  PC-FX-RATE                   PIC 9(01)V9(04).
004800     05  PC-COST-UNIT-AUD             PIC S9(07)V9(04) COMP-3.
004900     05  PC-TOTAL-COST-AUD            PIC S9(11)V99 COMP-3.
005000     05  FILLER                       PIC X(57).
