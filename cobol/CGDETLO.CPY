000000******************************************************************
000100*                                                                *
000200*  COPYBOOK: CGDETLO                                             *
000300*                                                                *
000400*  DATE WRITTEN: 06/30/1987                                      *
000500*                                                                *
000600*  AUTHOR: M.OKONKWO                                             *
000700*                                                                *
000800*  APPLICATION: CGT - CAPITAL GAINS BATCH                        *
000900*                                                                *
001000*  DESCRIPTION: ONE OUTPUT RECORD PER PARCEL PORTION CONSUMED    *
001100*               BY A SALE.  WRITTEN TO CGTDTL1 BY CGCALC01 FOR   *
001200*               THE TAX-OPTIMAL RUN ONLY; READ BACK BY CGRPT01   *
001300*               FOR THE DETAIL LISTING AND SYMBOL CONTROL BREAK. *
001400*                                                                *
001500******************************************************************
001600*    DATE      PGMR     REQUEST    DESCRIPTION                  *
001700* -------- -------- ---------- -----------------------------    *
001800* 06/30/87 MOKONKWO I-0406     ORIGINAL US SHORT/LONG TERM       *I-0406  
001900*                              HOLDING PERIOD LAYOUT.            *
002000* 02/09/99 SVANCE   Y2K-004    CG-SALE-DATE / CG-PURCHASE-DATE   *Y2K-004 
002100*                              CENTURY DIGITS CONFIRMED GOOD -   *
002200*                              REDEFINES ADDED FOR CLARITY ONLY. *
002300* 06/30/09 JPRICE   I-2614     ADDED CG-FX-RATE AND CG-PHASE,    *I-2614  
002400*                              RENAMED DISCOUNT FIELDS FOR THE   *
002500*                              AUSTRALIAN 50% CGT DISCOUNT RULE  *
002600*                              REPLACING THE OLD US 1-YEAR/28%   *
002700*                              BRACKET LOGIC THIS PROGRAM RAN    *
002800*                              BEFORE THE FY2024-25 REBUILD.     *
002900* 10/12/09 JPRICE   I-2699     MONEY FIELDS REPACKED             *I-2699  
003000*                             COMP-3 - PRIOR LAYOUT WAS ZONED    *
003100*                             DISPLAY, NOT SHOP STANDARD FOR     *
003200*                             AMOUNTS THIS SHAPE.  FILLER        *
003300*                             WIDENED TO HOLD RECORD LENGTH.     *
003400******************************************************************
003500 01  CG-DETAIL-RECORD.
003600     05  CG-SYMBOL                    PIC X(08).
003700     05  CG-SALE-DATE                 PIC 9(08).
003800     05  CG-SALE-DATE-BRK REDEFINES CG-SALE-DATE.
003900         10  CG-SALE-DATE-CC          PIC 9(02).
004000         10  CG-SALE-DATE-YY          PIC 9(02).
004100         10  CG-SALE-DATE-MM          PIC 9(02).
004200         10  CG-SALE-DATE-DD          PIC 9(02).
004300     05  CG-PURCHASE-DATE             PIC 9(08).
004400     05  CG-PURCHASE-DATE-BRK REDEFINES CG-PURCHASE-DATE.
004500         10  CG-PURCH-DATE-CC         PIC 9(02).
004600         10  CG-PURCH-DATE-YY         PIC 9(02).
004700         10  CG-PURCH-DATE-MM         PIC 9(02).
004800         10  CG-PURCH-DATE-DD         PIC 9(02).
004900     05  CG-UNITS-SOLD                PIC S9(07)V99.
005000     05  CG-DAYS-HELD                 PIC S9(05).
005100     05  CG-LONG-TERM-FLAG            PIC X(01).
005200         88  CG-LONG-TERM                 VALUE 'Y'.
005300         88  CG-SHORT-TERM                VALUE 'N'.
005400     05  CG-COST-BASIS-AUD            PIC S9(11)V99 COMP-3.
005500     05  CG-GROSS-PROCEEDS-AUD        PIC S9(11)V99 COMP-3.
005600     05  CG-SALE-COMM-AUD             PIC S9(07)V99 COMP-3.
005700     05  CG-NET-PROCEEDS-AUD          PIC S9(11)V99 COMP-3.
005800     05  CG-CAPITAL-GAIN-AUD          PIC S9(11)V99 COMP-3.
005900     05  CG-DISCOUNT-RATE             PIC 9(01)V99.
006000     05  CG-TAXABLE-GAIN-AUD          PIC S9(11)V99 COMP-3.
006100     05  CG-FX-RATE                   PIC 9(01)V9(04).
006200     05  CG-PHASE                     PIC X(10).
006300         88  CG-PHASE-LONG-TERM           VALUE 'LONG-TERM '.
006400         88  CG-PHASE-SHORT-TERM          VALUE 'SHORT-TERM'.
006500         88  CG-PHASE-FIFO                VALUE 'FIFO      '.
006600     05  FILLER                       PIC X(63).
