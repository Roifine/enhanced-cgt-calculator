000000******************************************************************
000100*                                                                *
000200*  COPYBOOK: CGSALLO                                             *
000300*                                                                *
000400*  DATE WRITTEN: 03/12/1984                                      *
000500*                                                                *
000600*  AUTHOR: R.DALY                                                *
000700*                                                                *
000800*  APPLICATION: CGT - CAPITAL GAINS BATCH                        *
000900*                                                                *
001000*  DESCRIPTION: ONE FY2024-25 SELL TRANSACTION, SURVIVING THE    *
001100*               STATEMENT PROCESSOR'S TRADE-DATE WINDOW, WITH    *
001200*               ITS AUD CONVERSIONS ADDED.  WORK FILE SALEWK1,   *
001300*               WRITTEN BY CGSTMT01, READ BY CGCALC01.           *
001400*                                                                *
001500******************************************************************
001600*    DATE      PGMR     REQUEST    DESCRIPTION                  *
001700* -------- -------- ---------- -----------------------------    *
001800* 03/12/84 RDALY    I-0114     ORIGINAL SALE EXTRACT LAYOUT.     *I-0114  
001900* 06/30/09 JPRICE   I-2614     ADDED SL-PRICE-AUD, SL-COMM-AUD   *I-2614  
002000*                              AND SL-FX-RATE FOR THE FY2024-25  *
002100*                              RBA AUD/USD CGT REBUILD.          *
002200* 10/12/09 JPRICE   I-2699     MONEY FIELDS REPACKED             *I-2699  
002300*                             COMP-3 - PRIOR LAYOUT WAS ZONED    *
002400*                             DISPLAY, NOT SHOP STANDARD FOR     *
002500*                             AMOUNTS THIS SHAPE.  FILLER        *
002600*                             WIDENED TO HOLD RECORD LENGTH.     *
002700******************************************************************
002800 01  SL-SALE-RECORD.
002900     05  SL-SYMBOL                    PIC X(08).
003000     05  SL-DATE                      PIC 9(08).
003100     05  SL-DATE-BRK REDEFINES SL-DATE.
003200         10  SL-DATE-CC               PIC 9(02).
003300         10  SL-DATE-YY               PIC 9(02).
003400         10  SL-DATE-MM               PIC 9(02).
003500         10  SL-DATE-DD               PIC 9(02).
003600     05  SL-TYPE                      PIC X(10).
003700     05  SL-QUANTITY                  PIC S9(07)V99.
003800     05  SL-PRICE-USD                 PIC S9(07)V9(04) COMP-3.
003900     05  SL-COMM-USD                  PIC S9(05)V99 COMP-3.
004000     05  SL-PRICE-AUD                 PIC S9(07)V9(04) COMP-3.
004100     05  SL-COMM-AUD                  PIC S9(05)V99 COMP-3.
004200     05  SL-FX-RATE                   PIC 9(01)V9(04).
004300     05  FILLER                       PIC X(40).
