000000******************************************************************
000100*                                                                *
000200*  PROGRAM: CGSTMT01                                             *
000300*                                                                *
000400*  DATE CREATED: 03/12/1984                                      *
000500*                                                                *
000600*  AUTHOR: R.DALY                                                *
000700*                                                                *
000800*  APPLICATION: CGT - CAPITAL GAINS BATCH                        *
000900*                                                                *
001000*  DESCRIPTION: STATEMENT PROCESSOR.  READS THE BROKER           *
001100*               TRANSACTION FILE, CLASSIFIES EACH LINE BUY/      *
001200*               SELL/OTHER, BUILDS THE PER-SYMBOL COST-BASIS     *
001300*               LEDGER FROM THE BUYS, FILTERS THE SELLS TO THE   *
001400*               CURRENT FINANCIAL YEAR AND CHECKS EACH SOLD      *
001500*               SYMBOL HAS ENOUGH COST BASIS TO COVER IT.        *
001600*                                                                *
001700******************************************************************
001800*         L O G    O F    M O D I F I C A T I O N S              *
001900******************************************************************
002000*    DATE      PGMR     REQUEST    DESCRIPTION                  *
002100* -------- -------- ---------- -----------------------------    *
002200* 03/12/84 RDALY    I-0114     ORIGINAL - READS US EQUITY       * I-0114  
002300*                              TRANSACTION FEED, BUILDS COST    *
002400*                              BASIS LEDGER, CALENDAR-YEAR       *
002500*                              WINDOW.                           *
002600* 07/19/88 MOKONKWO I-0406     ADDED SUFFICIENCY CHECK - PRIOR   *I-0406  
002700*                              RUN LET A SHORT SALE THROUGH AND  *
002800*                              TAX REPORTING CAUGHT IT LATE.     *
002900* 11/09/92 TFERRIER I-0871     COMMISSION MAY ARRIVE NEGATIVE ON *I-0871  
003000*                              REVERSAL LINES - TAKE ABS VALUE,  *
003100*                              MISSING COMMISSION DEFAULTS ZERO. *
003200* 02/14/99 SVANCE   Y2K-004    CONFIRMED ALL DATE COMPARISONS    *Y2K-004 
003300*                              ARE FULL 8-DIGIT CCYYMMDD - NO    *
003400*                              WINDOWING ASSUMPTIONS FOUND.      *
003500* 08/22/07 MOKONKWO I-2230     WIDENED TX-TYPE RECOGNITION -     *I-2230  
003600*                              BOUGHT/SOLD/PURCHASE/PURCHASED/   *
003700*                              ACQUIRED/LONG/SHORT NOW SEEN ON   *
003800*                              THE FEED IN ADDITION TO BUY/SELL. *
003900* 06/30/09 JPRICE   I-2614     REPLACED THE CALENDAR-YEAR WINDOW *I-2614  
004000*                              WITH THE AUSTRALIAN FY2024-25     *
004100*                              WINDOW (1 JUL 2024 - 30 JUN 2025) *
004200*                              FOR THE AUD/USD CGT REBUILD - SEE *
004300*                              CGCALC01 FOR THE RBA CONVERSION   *
004400*                              AND PARCEL MATCHING THAT FOLLOWS. *
004500* 01/22/10 JPRICE   I-2711     WS MONEY MIRRORS REPACKED COMP-3  *I-2711  
004600*                             TO MATCH CGDETLO/CGPCLLO/CGSALLO.  *
004700*                             PULLED FOUND-IX AND THE TXN/INSERT *
004800*                             SWITCHES OUT TO 77-LEVELS.  TXNFILE*
004900*                             OPEN CHECK NOW GOES TO THE ABEND   *
005000*                             PARAGRAPH DIRECT, NO RETURN NEEDED.*
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300*
005400 PROGRAM-ID.     CGSTMT01.
005500 AUTHOR.         R.DALY.
005600 INSTALLATION.   PORTFOLIO SYSTEMS GROUP.
005700 DATE-WRITTEN.   03/12/1984.
005800 DATE-COMPILED.
005900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
006000******************************************************************
006100*                                                                *
006200*        E N V I R O N M E N T         D I V I S I O N           *
006300*                                                                *
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600*
006700 CONFIGURATION SECTION.
006800*
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100*
007200 INPUT-OUTPUT SECTION.
007300*
007400 FILE-CONTROL.
007500*
007600     SELECT TXN-FILE ASSIGN TO "TXNFILE"
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-TXNFILE-STATUS.
007900*
008000     SELECT PARM-WORK-FILE ASSIGN TO "PARMWK1"
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-PARMWK1-STATUS.
008300*
008400     SELECT SALE-WORK-FILE ASSIGN TO "SALEWK1"
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-SALEWK1-STATUS.
008700*
008800     SELECT WARNING-LOG-FILE ASSIGN TO "CGTWRN1"
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS WS-CGTWRN1-STATUS.
009100******************************************************************
009200*                                                                *
009300*                D A T A            D I V I S I O N              *
009400*                                                                *
009500******************************************************************
009600 DATA DIVISION.
009700*
009800 FILE SECTION.
009900*
010000 FD  TXN-FILE
010100     LABEL RECORD IS STANDARD
010200     RECORD CONTAINS 80 CHARACTERS
010300     DATA RECORD IS TX-TRANSACTION-RECORD.
010400*
010500     COPY CGTXNLO.
010600*
010700 FD  PARM-WORK-FILE
010800     LABEL RECORD IS STANDARD
010900     RECORD CONTAINS 120 CHARACTERS
011000     DATA RECORD IS PC-PARCEL-RECORD.
011100*
011200     COPY CGPCLLO.
011300*
011400 FD  SALE-WORK-FILE
011500     LABEL RECORD IS STANDARD
011600     RECORD CONTAINS 100 CHARACTERS
011700     DATA RECORD IS SL-SALE-RECORD.
011800*
011900     COPY CGSALLO.
012000*
012100 FD  WARNING-LOG-FILE
012200     LABEL RECORD IS STANDARD
012300     RECORD CONTAINS 100 CHARACTERS
012400     DATA RECORD IS WN-WARNING-LINE.
012500*
012600     COPY CGWRNLO.
012700******************************************************************
012800*                                                                *
012900*         W O R K I N G   S T O R A G E   S E C T I O N          *
013000*                                                                *
013100******************************************************************
013200 WORKING-STORAGE SECTION.
013300******************************************************************
013400*              AREA DE CAMPOS INDEPENDIENTES (77)                *
013500******************************************************************
013600 77  WS-FOUND-IX                 PIC S9(08) COMP VALUE ZERO.
013700 77  SW-EOF-TXN                  PIC X(01)  VALUE 'N'.
013800     88  EOF-TXN                     VALUE 'Y'.
013900     88  NOT-EOF-TXN                 VALUE 'N'.
014000 77  SW-INSERT-DONE              PIC X(01)  VALUE 'N'.
014100     88  INSERT-DONE                 VALUE 'Y'.
014200     88  NOT-INSERT-DONE             VALUE 'N'.
014300******************************************************************
014400*                  AREA DE VARIABLES AUXILIARES                  *
014500******************************************************************
014600 01  WS-VARIABLES-AUXILIARES.
014700     05  WS-PROGRAM                  PIC X(08)  VALUE 'CGSTMT01'.
014800     05  WS-TXNFILE-STATUS           PIC X(02)  VALUE SPACES.
014900     05  WS-PARMWK1-STATUS           PIC X(02)  VALUE SPACES.
015000     05  WS-SALEWK1-STATUS           PIC X(02)  VALUE SPACES.
015100     05  WS-CGTWRN1-STATUS           PIC X(02)  VALUE SPACES.
015200*
015300     05  WS-TYPE-NORM                PIC X(10)  VALUE SPACES.
015400         88  TY-IS-BUY   VALUES 'BUY       ' 'PURCHASE  '
015500                                'PURCHASED ' 'ACQUIRED  '
015600                                'B         ' 'BOUGHT    '
015700                                'LONG      '.
015800         88  TY-IS-SELL  VALUES 'SELL      ' 'SOLD      '
015900                                'SALE      ' 'S         '
016000                                'SHORT     '.
016100*
016200     05  WS-I                        PIC S9(08) COMP VALUE ZERO.
016300     05  WS-J                        PIC S9(08) COMP VALUE ZERO.
016400*
016500     05  WS-COMM-ABS                 PIC S9(05)V99     VALUE ZERO.
016600     05  WS-SHORTAGE                 PIC S9(07)V99     VALUE ZERO.
016700     05  WS-SEARCH-SYMBOL            PIC X(08)         VALUE SPACES.
016800*
016900     05  WS-HOLD-ENTRY.
017000         10  WS-HOLD-SYMBOL          PIC X(08).
017100         10  WS-HOLD-DATE            PIC 9(08).
017200         10  WS-HOLD-DATE-BRK REDEFINES WS-HOLD-DATE.
017300              15  WS-HOLD-DATE-CC     PIC 9(02).
017400              15  WS-HOLD-DATE-YY     PIC 9(02).
017500              15  WS-HOLD-DATE-MM     PIC 9(02).
017600              15  WS-HOLD-DATE-DD     PIC 9(02).
017700         10  WS-HOLD-UNITS           PIC S9(07)V99.
017800         10  WS-HOLD-PRICE-USD       PIC S9(07)V9(04) COMP-3.
017900         10  WS-HOLD-COMM-USD        PIC S9(05)V99 COMP-3.
018000*
018100     05  WS-EDIT-SHORTAGE            PIC -(07)9.99.
018200     05  WS-EDIT-COUNT               PIC ZZZZ9.
018300*
018400 01  WN-WARNING-WORK.
018500     05  WS-WARNING-TEXT             PIC X(100) VALUE SPACES.
018600******************************************************************
018700*                        AREA DE CONTANTES                       *
018800******************************************************************
018900 01  CT-CONTANTES.
019000*
019100     05  CT-FY-START                 PIC 9(08)  VALUE 20240701.
019200     05  CT-FY-END                   PIC 9(08)  VALUE 20250630.
019300******************************************************************
019400*                      AREA DE CONTADORES                        *
019500******************************************************************
019600 01  CN-CONTADORES.
019700*
019800     05  CN-BUYS                     PIC S9(08) COMP VALUE ZERO.
019900     05  CN-SELLS                    PIC S9(08) COMP VALUE ZERO.
020000     05  CN-FY-SALES                 PIC S9(08) COMP VALUE ZERO.
020100     05  CN-OTHER                    PIC S9(08) COMP VALUE ZERO.
020200     05  CN-SYMBOLS                  PIC S9(08) COMP VALUE ZERO.
020300     05  CN-PARCELS                  PIC S9(08) COMP VALUE ZERO.
020400******************************************************************
020500*                AREA DE MENSAJES                                *
020600******************************************************************
020700 01  ME-MENSAJES-ERROR.
020800*
020900     05  ME-FILE-ERROR-TXT           PIC X(40)
021000             VALUE 'FILE STATUS ERROR ON TXN-FILE         '.
021100******************************************************************
021200*                        AREA DE INDICES
021300******************************************************************
021400 01  IN-INDICES.
021500*
021600     05  IN-PARCEL                   PIC S9(08) COMP VALUE ZERO.
021700     05  IN-SALE                     PIC S9(08) COMP VALUE ZERO.
021800     05  IN-SYMBOL                   PIC S9(08) COMP VALUE ZERO.
021900******************************************************************
022000*              COST-BASIS LEDGER - BUILT FROM THE BUYS            *
022100******************************************************************
022200 01  PC-LEDGER-AREA.
022300*
022400     05  PC-LEDGER-COUNT             PIC S9(08) COMP VALUE ZERO.
022500     05  PC-LEDGER-ENTRY OCCURS 3000 TIMES.
022600         10  PL-SYMBOL               PIC X(08).
022700         10  PL-DATE                 PIC 9(08).
022800         10  PL-DATE-BRK REDEFINES PL-DATE.
022900              15  PL-DATE-CC          PIC 9(02).
023000              15  PL-DATE-YY          PIC 9(02).
023100              15  PL-DATE-MM          PIC 9(02).
023200              15  PL-DATE-DD          PIC 9(02).
023300         10  PL-UNITS                PIC S9(07)V99.
023400         10  PL-PRICE-USD            PIC S9(07)V9(04) COMP-3.
023500         10  PL-COMM-USD             PIC S9(05)V99 COMP-3.
023600******************************************************************
023700*           FY2024-25 SALES - BUILT IN INPUT ORDER                *
023800******************************************************************
023900 01  SE-SALE-AREA.
024000*
024100     05  SE-SALE-COUNT               PIC S9(08) COMP VALUE ZERO.
024200     05  SE-SALE-ENTRY OCCURS 3000 TIMES.
024300         10  SE-SYMBOL               PIC X(08).
024400         10  SE-DATE                 PIC 9(08).
024500         10  SE-DATE-BRK REDEFINES SE-DATE.
024600              15  SE-DATE-CC          PIC 9(02).
024700              15  SE-DATE-YY          PIC 9(02).
024800              15  SE-DATE-MM          PIC 9(02).
024900              15  SE-DATE-DD          PIC 9(02).
025000         10  SE-TYPE                 PIC X(10).
025100         10  SE-QUANTITY             PIC S9(07)V99.
025200         10  SE-PRICE-USD            PIC S9(07)V9(04) COMP-3.
025300         10  SE-COMM-USD             PIC S9(05)V99 COMP-3.
025400******************************************************************
025500*       PER-SYMBOL SOLD-VS-AVAILABLE TOTALS FOR SUFFICIENCY       *
025600******************************************************************
025700 01  SY-SYMBOL-AREA.
025800*
025900     05  SY-SYMBOL-COUNT             PIC S9(08) COMP VALUE ZERO.
026000     05  SY-SYMBOL-ENTRY OCCURS 200 TIMES.
026100         10  SY-SYMBOL               PIC X(08).
026200         10  SY-UNITS-SOLD           PIC S9(07)V99 VALUE ZERO.
026300         10  SY-UNITS-AVAIL          PIC S9(07)V99 VALUE ZERO.
026400******************************************************************
026500*                                                                *
026600*           P R O C E D U R E      D I V I S I O N               *
026700*                                                                *
026800******************************************************************
026900 PROCEDURE DIVISION.
027000*
027100 MAINLINE.
027200*
027300     PERFORM 1000-INICIO
027400        THRU 1000-INICIO-EXIT
027500*
027600     PERFORM 2000-PROCESO
027700        THRU 2000-PROCESO-EXIT
027800*
027900     PERFORM 3000-FIN
028000        THRU 3000-FIN-EXIT
028100*
028200     STOP RUN.
028300******************************************************************
028400* 1000-INICIO - OPEN FILES, PRIME THE READ                       *
028500******************************************************************
028600 1000-INICIO.
028700*
028800     OPEN INPUT  TXN-FILE
028900     IF  WS-TXNFILE-STATUS NOT = '00'
029000         MOVE 'TXNFILE' TO ME-FILE-ERROR-TXT
029100         GO TO 9999-ABEND-ARCHIVO
029200     END-IF
029300*
029400     OPEN OUTPUT PARM-WORK-FILE
029500     OPEN OUTPUT SALE-WORK-FILE
029600     OPEN OUTPUT WARNING-LOG-FILE
029700*
029800     READ TXN-FILE
029900         AT END SET EOF-TXN TO TRUE
030000     END-READ
030100*
030200     .
030300 1000-INICIO-EXIT.
030400     EXIT.
030500******************************************************************
030600* 2000-PROCESO - READ/CLASSIFY LOOP, THEN THE LEDGER PASSES       *
030700******************************************************************
030800 2000-PROCESO.
030900*
031000     PERFORM 2100-CLASIFICAR-TXN
031100        THRU 2100-CLASIFICAR-TXN-EXIT
031200        UNTIL EOF-TXN
031300*
031400     PERFORM 2400-ORDENAR-PARCELS
031500        THRU 2400-ORDENAR-PARCELS-EXIT
031600*
031700     PERFORM 2500-VALIDAR-SUFICIENCIA
031800        THRU 2500-VALIDAR-SUFICIENCIA-EXIT
031900*
032000     PERFORM 2600-ESCRIBIR-PARCELS
032100        THRU 2600-ESCRIBIR-PARCELS-EXIT
032200*
032300     PERFORM 2700-ESCRIBIR-VENTAS
032400        THRU 2700-ESCRIBIR-VENTAS-EXIT
032500*
032600     IF  CN-FY-SALES = ZERO
032700         MOVE 'NO SALES FOUND IN FY2024-25 WINDOW' TO WN-TEXT
032800         WRITE WN-WARNING-LINE
032900     END-IF
033000*
033100     .
033200 2000-PROCESO-EXIT.
033300     EXIT.
033400******************************************************************
033500* 2100-CLASIFICAR-TXN - NORMALIZE TYPE, ROUTE BUY/SELL/OTHER      *
033600******************************************************************
033700 2100-CLASIFICAR-TXN.
033800*
033900     MOVE TX-TYPE TO WS-TYPE-NORM
034000     INSPECT WS-TYPE-NORM CONVERTING
034100         "abcdefghijklmnopqrstuvwxyz" TO
034200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
034300*
034400     EVALUATE TRUE
034500         WHEN TY-IS-BUY
034600             ADD 1 TO CN-BUYS
034700             PERFORM 2200-PROCESAR-COMPRA
034800                THRU 2200-PROCESAR-COMPRA-EXIT
034900         WHEN TY-IS-SELL
035000             ADD 1 TO CN-SELLS
035100             PERFORM 2300-PROCESAR-VENTA
035200                THRU 2300-PROCESAR-VENTA-EXIT
035300         WHEN OTHER
035400             ADD 1 TO CN-OTHER
035500             STRING 'UNRECOGNIZED TRANSACTION TYPE "'
035600                        DELIMITED BY SIZE
035700                    TX-TYPE DELIMITED BY SIZE
035800                    '" ON ' DELIMITED BY SIZE
035900                    TX-SYMBOL DELIMITED BY SIZE
036000                    ' - IGNORED' DELIMITED BY SIZE
036100                 INTO WN-TEXT
036200             WRITE WN-WARNING-LINE
036300     END-EVALUATE
036400*
036500     READ TXN-FILE
036600         AT END SET EOF-TXN TO TRUE
036700     END-READ
036800*
036900     .
037000 2100-CLASIFICAR-TXN-EXIT.
037100     EXIT.
037200******************************************************************
037300* 2200-PROCESAR-COMPRA - VALIDATE AND APPEND A PARCEL             *
037400******************************************************************
037500 2200-PROCESAR-COMPRA.
037600*
037700     IF  TX-QUANTITY NOT > ZERO OR TX-PRICE-USD NOT > ZERO
037800         STRING 'INVALID BUY SKIPPED - UNITS OR PRICE NOT '
037900                    DELIMITED BY SIZE
038000                'POSITIVE ON ' DELIMITED BY SIZE
038100                TX-SYMBOL DELIMITED BY SIZE
038200             INTO WN-TEXT
038300         WRITE WN-WARNING-LINE
038400     ELSE
038500         IF  TX-COMM-USD < ZERO
038600             COMPUTE WS-COMM-ABS = TX-COMM-USD * -1
038700         ELSE
038800             MOVE TX-COMM-USD TO WS-COMM-ABS
038900         END-IF
039000*
039100         ADD 1 TO PC-LEDGER-COUNT
039200         MOVE PC-LEDGER-COUNT TO IN-PARCEL
039300         MOVE TX-SYMBOL      TO PL-SYMBOL (IN-PARCEL)
039400         MOVE TX-DATE        TO PL-DATE   (IN-PARCEL)
039500         MOVE TX-QUANTITY    TO PL-UNITS  (IN-PARCEL)
039600         MOVE TX-PRICE-USD   TO PL-PRICE-USD (IN-PARCEL)
039700         MOVE WS-COMM-ABS    TO PL-COMM-USD  (IN-PARCEL)
039800     END-IF
039900*
040000     .
040100 2200-PROCESAR-COMPRA-EXIT.
040200     EXIT.
040300******************************************************************
040400* 2300-PROCESAR-VENTA - KEEP ONLY SELLS IN THE FY WINDOW          *
040500******************************************************************
040600 2300-PROCESAR-VENTA.
040700*
040800     IF  TX-DATE NOT < CT-FY-START AND TX-DATE NOT > CT-FY-END
040900         ADD 1 TO SE-SALE-COUNT
041000         ADD 1 TO CN-FY-SALES
041100         MOVE SE-SALE-COUNT TO IN-SALE
041200         MOVE TX-SYMBOL     TO SE-SYMBOL   (IN-SALE)
041300         MOVE TX-DATE       TO SE-DATE     (IN-SALE)
041400         MOVE WS-TYPE-NORM  TO SE-TYPE     (IN-SALE)
041500         MOVE TX-QUANTITY   TO SE-QUANTITY (IN-SALE)
041600         MOVE TX-PRICE-USD  TO SE-PRICE-USD(IN-SALE)
041700         IF  TX-COMM-USD < ZERO
041800             COMPUTE SE-COMM-USD (IN-SALE) = TX-COMM-USD * -1
041900         ELSE
042000             MOVE TX-COMM-USD TO SE-COMM-USD (IN-SALE)
042100         END-IF
042200     END-IF
042300*
042400     .
042500 2300-PROCESAR-VENTA-EXIT.
042600     EXIT.
042700******************************************************************
042800* 2400-ORDENAR-PARCELS - INSERTION SORT, SYMBOL THEN DATE ASC     *
042900******************************************************************
043000 2400-ORDENAR-PARCELS.
043100*
043200     IF  PC-LEDGER-COUNT > 1
043300         PERFORM 2410-ORDENAR-OUTER
043400            THRU 2410-ORDENAR-OUTER-EXIT
043500            VARYING WS-I FROM 2 BY 1 UNTIL WS-I > PC-LEDGER-COUNT
043600     END-IF
043700*
043800     .
043900 2400-ORDENAR-PARCELS-EXIT.
044000     EXIT.
044100******************************************************************
044200* 2410-ORDENAR-OUTER - LIFT ONE ENTRY, FIND ITS RESTING PLACE     *
044300******************************************************************
044400 2410-ORDENAR-OUTER.
044500*
044600     MOVE PC-LEDGER-ENTRY (WS-I) TO WS-HOLD-ENTRY
044700     MOVE WS-I TO WS-J
044800     SET NOT-INSERT-DONE TO TRUE
044900*
045000     PERFORM 2420-ORDENAR-INNER
045100        THRU 2420-ORDENAR-INNER-EXIT
045200        UNTIL WS-J < 2 OR INSERT-DONE
045300*
045400     MOVE WS-HOLD-ENTRY TO PC-LEDGER-ENTRY (WS-J)
045500*
045600     .
045700 2410-ORDENAR-OUTER-EXIT.
045800     EXIT.
045900******************************************************************
046000* 2420-ORDENAR-INNER - SHIFT ONE SLOT RIGHT IF OUT OF ORDER       *
046100******************************************************************
046200 2420-ORDENAR-INNER.
046300*
046400     IF  PL-SYMBOL (WS-J - 1) > WS-HOLD-SYMBOL
046500         OR (PL-SYMBOL (WS-J - 1) = WS-HOLD-SYMBOL
046600             AND PL-DATE (WS-J - 1) > WS-HOLD-DATE)
046700         MOVE PC-LEDGER-ENTRY (WS-J - 1) TO PC-LEDGER-ENTRY (WS-J)
046800         SUBTRACT 1 FROM WS-J
046900     ELSE
047000         SET INSERT-DONE TO TRUE
047100     END-IF
047200*
047300     .
047400 2420-ORDENAR-INNER-EXIT.
047500     EXIT.
047600******************************************************************
047700* 2500-VALIDAR-SUFICIENCIA - SOLD VS AVAILABLE UNITS PER SYMBOL   *
047800******************************************************************
047900 2500-VALIDAR-SUFICIENCIA.
048000*
048100     PERFORM 2510-ACUM-VENTA
048200        THRU 2510-ACUM-VENTA-EXIT
048300        VARYING IN-SALE FROM 1 BY 1 UNTIL IN-SALE > SE-SALE-COUNT
048400*
048500     PERFORM 2520-ACUM-PARCEL
048600        THRU 2520-ACUM-PARCEL-EXIT
048700        VARYING IN-PARCEL FROM 1 BY 1
048800           UNTIL IN-PARCEL > PC-LEDGER-COUNT
048900*
049000     PERFORM 2530-EMITIR-AVISO-SIMBOLO
049100        THRU 2530-EMITIR-AVISO-SIMBOLO-EXIT
049200        VARYING IN-SYMBOL FROM 1 BY 1
049300           UNTIL IN-SYMBOL > SY-SYMBOL-COUNT
049400*
049500     .
049600 2500-VALIDAR-SUFICIENCIA-EXIT.
049700     EXIT.
049800******************************************************************
049900* 2510-ACUM-VENTA - ADD ONE SALE'S UNITS TO ITS SYMBOL TOTAL      *
050000******************************************************************
050100 2510-ACUM-VENTA.
050200*
050300     MOVE SE-SYMBOL (IN-SALE) TO WS-SEARCH-SYMBOL
050400     PERFORM 2511-BUSCAR-SIMBOLO THRU 2511-BUSCAR-SIMBOLO-EXIT
050500*
050600     IF  WS-FOUND-IX = ZERO
050700         ADD 1 TO SY-SYMBOL-COUNT
050800         MOVE SY-SYMBOL-COUNT TO WS-FOUND-IX
050900         MOVE SE-SYMBOL (IN-SALE) TO SY-SYMBOL (WS-FOUND-IX)
051000     END-IF
051100*
051200     ADD SE-QUANTITY (IN-SALE) TO SY-UNITS-SOLD (WS-FOUND-IX)
051300*
051400     .
051500 2510-ACUM-VENTA-EXIT.
051600     EXIT.
051700******************************************************************
051800* 2511-BUSCAR-SIMBOLO - LINEAR SEARCH, 0 IF NOT FOUND             *
051900******************************************************************
052000 2511-BUSCAR-SIMBOLO.
052100*
052200     MOVE ZERO TO WS-FOUND-IX
052300     IF  SY-SYMBOL-COUNT > ZERO
052400         PERFORM 2512-COMPARAR-SIMBOLO
052500            THRU 2512-COMPARAR-SIMBOLO-EXIT
052600            VARYING IN-SYMBOL FROM 1 BY 1
052700               UNTIL IN-SYMBOL > SY-SYMBOL-COUNT
052800                  OR WS-FOUND-IX NOT = ZERO
052900     END-IF
053000*
053100     .
053200 2511-BUSCAR-SIMBOLO-EXIT.
053300     EXIT.
053400******************************************************************
053500* 2512-COMPARAR-SIMBOLO                                          *
053600******************************************************************
053700 2512-COMPARAR-SIMBOLO.
053800*
053900     IF  SY-SYMBOL (IN-SYMBOL) = WS-SEARCH-SYMBOL
054000         MOVE IN-SYMBOL TO WS-FOUND-IX
054100     END-IF
054200*
054300     .
054400 2512-COMPARAR-SIMBOLO-EXIT.
054500     EXIT.
054600******************************************************************
054700* 2520-ACUM-PARCEL - ADD ONE PARCEL'S UNITS TO ITS SYMBOL TOTAL   *
054800******************************************************************
054900 2520-ACUM-PARCEL.
055000*
055100     MOVE PL-SYMBOL (IN-PARCEL) TO WS-SEARCH-SYMBOL
055200     PERFORM 2511-BUSCAR-SIMBOLO THRU 2511-BUSCAR-SIMBOLO-EXIT
055300*
055400     IF  WS-FOUND-IX = ZERO
055500         ADD 1 TO SY-SYMBOL-COUNT
055600         MOVE SY-SYMBOL-COUNT TO WS-FOUND-IX
055700         MOVE PL-SYMBOL (IN-PARCEL) TO SY-SYMBOL (WS-FOUND-IX)
055800     END-IF
055900*
056000     ADD PL-UNITS (IN-PARCEL) TO SY-UNITS-AVAIL (WS-FOUND-IX)
056100*
056200     .
056300 2520-ACUM-PARCEL-EXIT.
056400     EXIT.
056500******************************************************************
056600* 2530-EMITIR-AVISO-SIMBOLO - WARN ON SHORTAGE OR NO COST BASIS   *
056700******************************************************************
056800 2530-EMITIR-AVISO-SIMBOLO.
056900*
057000     IF  SY-UNITS-AVAIL (IN-SYMBOL) = ZERO
057100         AND SY-UNITS-SOLD (IN-SYMBOL) > ZERO
057200         STRING 'SYMBOL ' DELIMITED BY SIZE
057300                SY-SYMBOL (IN-SYMBOL) DELIMITED BY SIZE
057400                ' SOLD BUT HAS NO COST BASIS ON FILE'
057500                    DELIMITED BY SIZE
057600             INTO WN-TEXT
057700         WRITE WN-WARNING-LINE
057800     ELSE
057900         IF  SY-UNITS-SOLD (IN-SYMBOL) > SY-UNITS-AVAIL (IN-SYMBOL)
058000             COMPUTE WS-SHORTAGE =
058100                 SY-UNITS-SOLD (IN-SYMBOL)
058200                 - SY-UNITS-AVAIL (IN-SYMBOL)
058300             MOVE WS-SHORTAGE TO WS-EDIT-SHORTAGE
058400             STRING 'SYMBOL ' DELIMITED BY SIZE
058500                    SY-SYMBOL (IN-SYMBOL) DELIMITED BY SIZE
058600                    ' SHORT BY ' DELIMITED BY SIZE
058700                    WS-EDIT-SHORTAGE DELIMITED BY SIZE
058800                    ' UNITS OF COST BASIS' DELIMITED BY SIZE
058900                 INTO WN-TEXT
059000             WRITE WN-WARNING-LINE
059100         END-IF
059200     END-IF
059300*
059400     .
059500 2530-EMITIR-AVISO-SIMBOLO-EXIT.
059600     EXIT.
059700******************************************************************
059800* 2600-ESCRIBIR-PARCELS - WRITE THE LEDGER TO THE PARCEL WORK    *
059900*                         FILE (AUD FIELDS FILLED BY CGCALC01)  *
060000******************************************************************
060100 2600-ESCRIBIR-PARCELS.
060200*
060300     MOVE PC-LEDGER-COUNT TO CN-PARCELS
060400*
060500     PERFORM 2610-ESCRIBIR-UNA-PARCEL
060600        THRU 2610-ESCRIBIR-UNA-PARCEL-EXIT
060700        VARYING IN-PARCEL FROM 1 BY 1
060800           UNTIL IN-PARCEL > PC-LEDGER-COUNT
060900*
061000     .
061100 2600-ESCRIBIR-PARCELS-EXIT.
061200     EXIT.
061300******************************************************************
061400* 2610-ESCRIBIR-UNA-PARCEL                                       *
061500******************************************************************
061600 2610-ESCRIBIR-UNA-PARCEL.
061700*
061800     MOVE SPACES TO PC-PARCEL-RECORD
061900     MOVE PL-SYMBOL    (IN-PARCEL) TO PC-SYMBOL
062000     MOVE PL-DATE      (IN-PARCEL) TO PC-DATE
062100     MOVE PL-UNITS     (IN-PARCEL) TO PC-UNITS
062200     MOVE PL-PRICE-USD (IN-PARCEL) TO PC-PRICE-USD
062300     MOVE PL-COMM-USD  (IN-PARCEL) TO PC-COMM-USD
062400     MOVE ZERO TO PC-PRICE-AUD
062500                  PC-COMM-AUD
062600                  PC-FX-RATE
062700                  PC-COST-UNIT-AUD
062800                  PC-TOTAL-COST-AUD
062900     WRITE PC-PARCEL-RECORD
063000*
063100     .
063200 2610-ESCRIBIR-UNA-PARCEL-EXIT.
063300     EXIT.
063400******************************************************************
063500* 2700-ESCRIBIR-VENTAS - WRITE THE FY SALES TO THE SALE WORK FILE*
063600******************************************************************
063700 2700-ESCRIBIR-VENTAS.
063800*
063900     PERFORM 2710-ESCRIBIR-UNA-VENTA
064000        THRU 2710-ESCRIBIR-UNA-VENTA-EXIT
064100        VARYING IN-SALE FROM 1 BY 1 UNTIL IN-SALE > SE-SALE-COUNT
064200*
064300     .
064400 2700-ESCRIBIR-VENTAS-EXIT.
064500     EXIT.
064600******************************************************************
064700* 2710-ESCRIBIR-UNA-VENTA                                        *
064800******************************************************************
064900 2710-ESCRIBIR-UNA-VENTA.
065000*
065100     MOVE SPACES TO SL-SALE-RECORD
065200     MOVE SE-SYMBOL    (IN-SALE) TO SL-SYMBOL
065300     MOVE SE-DATE      (IN-SALE) TO SL-DATE
065400     MOVE SE-TYPE      (IN-SALE) TO SL-TYPE
065500     MOVE SE-QUANTITY  (IN-SALE) TO SL-QUANTITY
065600     MOVE SE-PRICE-USD (IN-SALE) TO SL-PRICE-USD
065700     MOVE SE-COMM-USD  (IN-SALE) TO SL-COMM-USD
065800     MOVE ZERO TO SL-PRICE-AUD SL-COMM-AUD SL-FX-RATE
065900     WRITE SL-SALE-RECORD
066000*
066100     .
066200 2710-ESCRIBIR-UNA-VENTA-EXIT.
066300     EXIT.
066400******************************************************************
066500* 3000-FIN - COUNTS TO THE WARNING LOG, CLOSE FILES               *
066600******************************************************************
066700 3000-FIN.
066800*
066900     MOVE SY-SYMBOL-COUNT TO CN-SYMBOLS
067000*
067100     MOVE CN-BUYS TO WS-EDIT-COUNT
067200     STRING 'BUY TRANSACTIONS PROCESSED....... ' DELIMITED BY SIZE
067300            WS-EDIT-COUNT DELIMITED BY SIZE
067400         INTO WN-TEXT
067500     WRITE WN-WARNING-LINE
067600*
067700     MOVE CN-SELLS TO WS-EDIT-COUNT
067800     STRING 'SELL TRANSACTIONS PROCESSED...... ' DELIMITED BY SIZE
067900            WS-EDIT-COUNT DELIMITED BY SIZE
068000         INTO WN-TEXT
068100     WRITE WN-WARNING-LINE
068200*
068300     MOVE CN-FY-SALES TO WS-EDIT-COUNT
068400     STRING 'FY2024-25 SALES RETAINED.......... ' DELIMITED BY SIZE
068500            WS-EDIT-COUNT DELIMITED BY SIZE
068600         INTO WN-TEXT
068700     WRITE WN-WARNING-LINE
068800*
068900     MOVE CN-OTHER TO WS-EDIT-COUNT
069000     STRING 'UNRECOGNIZED TYPE LINES IGNORED... ' DELIMITED BY SIZE
069100            WS-EDIT-COUNT DELIMITED BY SIZE
069200         INTO WN-TEXT
069300     WRITE WN-WARNING-LINE
069400*
069500     MOVE CN-SYMBOLS TO WS-EDIT-COUNT
069600     STRING 'DISTINCT SYMBOLS SEEN............. ' DELIMITED BY SIZE
069700            WS-EDIT-COUNT DELIMITED BY SIZE
069800         INTO WN-TEXT
069900     WRITE WN-WARNING-LINE
070000*
070100     MOVE CN-PARCELS TO WS-EDIT-COUNT
070200     STRING 'COST-BASIS PARCELS ON LEDGER...... ' DELIMITED BY SIZE
070300            WS-EDIT-COUNT DELIMITED BY SIZE
070400         INTO WN-TEXT
070500     WRITE WN-WARNING-LINE
070600*
070700     CLOSE TXN-FILE
070800           PARM-WORK-FILE
070900           SALE-WORK-FILE
071000           WARNING-LOG-FILE
071100*
071200     .
071300 3000-FIN-EXIT.
071400     EXIT.
071500******************************************************************
071600* 9999-ABEND-ARCHIVO - FATAL FILE STATUS ERROR                    *
071700******************************************************************
071800 9999-ABEND-ARCHIVO.
071900*
072000     DISPLAY 'CGSTMT01 - FATAL FILE ERROR - ' ME-FILE-ERROR-TXT
072100     MOVE 16 TO RETURN-CODE
072200     STOP RUN
072300*
072400     .
072500 9999-ABEND-ARCHIVO-EXIT.
072600     EXIT.
072700
