000000******************************************************************
000100*                                                                *
000200*  PROGRAM: CGRPT01                                              *
000300*                                                                *
000400*  DATE CREATED: 07/22/1987                                      *
000500*                                                                *
000600*  AUTHOR: T.FERRIER                                             *
000700*                                                                *
000800*  APPLICATION: CGT - CAPITAL GAINS BATCH                        *
000900*                                                                *
001000*  DESCRIPTION: PRINTS THE CAPITAL GAINS STATEMENT.  READS THE    *
001100*               DETAIL FILE WRITTEN BY CGCALC01 (TAX-OPTIMAL RUN  *
001200*               ONLY), SORTS IT TO MEMORY BY SYMBOL SINCE IT      *
001300*               ARRIVES IN SALE-TRANSACTION ORDER, AND PRINTS A   *
001400*               PER-SYMBOL BREAKDOWN WITH A CONTROL BREAK, A      *
001500*               GRAND TOTAL, THE FINANCIAL SUMMARY AND THE FIFO-  *
001600*               VS-OPTIMAL COMPARISON FROM CGTTOT1, AND FINALLY   *
001700*               ECHOES THE WARNING LOG.                          *
001800*                                                                *
001900******************************************************************
002000*         L O G    O F    M O D I F I C A T I O N S              *
002100******************************************************************
002200*    DATE      PGMR     REQUEST    DESCRIPTION                  *
002300* -------- -------- ---------- -----------------------------    *
002400* 07/22/87 TFERRIER I-0406     ORIGINAL DETAIL AND TOTALS PRINT. *I-0406  
002500* 11/30/92 TFERRIER I-0871     WIDENED THE MONEY COLUMNS - FUND  *I-0871  
002600*                              VALUES WERE TRUNCATING ON LARGE     *
002700*                              HOLDINGS.                          *
002800* 02/18/99 SVANCE   Y2K-004    DATE COLUMNS PRINT THE FULL 4-DIGI*Y2K-004 
002900*                              YEAR NOW, NO WINDOWING.            *
003000* 07/02/09 JPRICE   I-2614     FY2024-25 AUD/USD REBUILD - DETAIL*I-2614  
003100*                              LISTING NOW SORTS TO MEMORY BY      *
003200*                              SYMBOL (THE DETAIL FILE ARRIVES IN  *
003300*                              SALE-TRANSACTION ORDER, NOT SYMBOL  *
003400*                              ORDER), AND THE COMPARISON BLOCK    *
003500*                              AND WARNING ECHO WERE ADDED.        *
003600* 01/22/10 JPRICE   I-2711     WS/TABLE MONEY FIELDS REPACKED    *I-2711  
003700*                             COMP-3 TO MATCH CGDETLO/CGTOTLO.   *
003800*                             SYM-COUNT AND INSERT-DONE PULLED TO*
003900*                             77-LEVELS.  CGTDTL1 OPEN CHECK NOW *
004000*                             GOES TO THE ABEND PARAGRAPH DIRECT,*
004100*                             NO RETURN NEEDED.                  *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400*
004500 PROGRAM-ID.     CGRPT01.
004600 AUTHOR.         T.FERRIER.
004700 INSTALLATION.   PORTFOLIO SYSTEMS GROUP.
004800 DATE-WRITTEN.   07/22/1987.
004900 DATE-COMPILED.
005000 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
005100******************************************************************
005200*                                                                *
005300*        E N V I R O N M E N T         D I V I S I O N           *
005400*                                                                *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700*
005800 CONFIGURATION SECTION.
005900*
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 INPUT-OUTPUT SECTION.
006400*
006500 FILE-CONTROL.
006600*
006700     SELECT CGT-DETAIL-FILE ASSIGN TO "CGTDTL1"
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-CGTDTL1-STATUS.
007000*
007100     SELECT TOTALS-WORK-FILE ASSIGN TO "CGTTOT1"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-CGTTOT1-STATUS.
007400*
007500     SELECT WARNING-LOG-FILE ASSIGN TO "CGTWRN1"
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-CGTWRN1-STATUS.
007800*
007900     SELECT PRINT-FILE ASSIGN TO "CGTRPT1"
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-CGTRPT1-STATUS.
008200******************************************************************
008300*                                                                *
008400*                D A T A            D I V I S I O N              *
008500*                                                                *
008600******************************************************************
008700 DATA DIVISION.
008800*
008900 FILE SECTION.
009000*
009100 FD  CGT-DETAIL-FILE
009200     LABEL RECORD IS STANDARD
009300     RECORD CONTAINS 160 CHARACTERS
009400     DATA RECORD IS CG-DETAIL-RECORD.
009500*
009600     COPY CGDETLO.
009700*
009800 FD  TOTALS-WORK-FILE
009900     LABEL RECORD IS STANDARD
010000     RECORD CONTAINS 180 CHARACTERS
010100     DATA RECORD IS TO-TOTALS-RECORD.
010200*
010300     COPY CGTOTLO.
010400*
010500 FD  WARNING-LOG-FILE
010600     LABEL RECORD IS STANDARD
010700     RECORD CONTAINS 100 CHARACTERS
010800     DATA RECORD IS WN-WARNING-LINE.
010900*
011000     COPY CGWRNLO.
011100*
011200 FD  PRINT-FILE
011300     LABEL RECORD IS STANDARD
011400     LINAGE IS 58 LINES
011500         WITH FOOTING AT 54
011600         LINES AT TOP 3
011700         LINES AT BOTTOM 3
011800     DATA RECORD IS PRINT-REC.
011900 01  PRINT-REC                       PIC X(132).
012000******************************************************************
012100*                                                                *
012200*         W O R K I N G   S T O R A G E   S E C T I O N          *
012300*                                                                *
012400******************************************************************
012500 WORKING-STORAGE SECTION.
012600******************************************************************
012700*              AREA DE CAMPOS INDEPENDIENTES (77)                *
012800******************************************************************
012900 77  WS-SYM-COUNT                PIC S9(07) COMP VALUE ZERO.
013000 77  SW-INSERT-DONE              PIC X(01)  VALUE 'N'.
013100     88  INSERT-DONE                 VALUE 'Y'.
013200     88  NOT-INSERT-DONE             VALUE 'N'.
013300******************************************************************
013400*                  AREA DE VARIABLES AUXILIARES                  *
013500******************************************************************
013600 01  WS-VARIABLES-AUXILIARES.
013700     05  WS-PROGRAM                  PIC X(08)  VALUE 'CGRPT01 '.
013800     05  WS-CGTDTL1-STATUS           PIC X(02)  VALUE SPACES.
013900     05  WS-CGTTOT1-STATUS           PIC X(02)  VALUE SPACES.
014000     05  WS-CGTWRN1-STATUS           PIC X(02)  VALUE SPACES.
014100     05  WS-CGTRPT1-STATUS           PIC X(02)  VALUE SPACES.
014200*
014300     05  WS-I                        PIC S9(08) COMP VALUE ZERO.
014400     05  WS-J                        PIC S9(08) COMP VALUE ZERO.
014500*
014600*
014700     05  WS-SYM-UNITS                PIC S9(09)V99    VALUE ZERO.
014800     05  WS-SYM-GAIN                 PIC S9(11)V99 COMP-3 VALUE ZERO.
014900     05  WS-SYM-TAXABLE              PIC S9(11)V99 COMP-3 VALUE ZERO.
015000*
015100     05  WS-GRAND-COUNT              PIC S9(07) COMP VALUE ZERO.
015200     05  WS-GRAND-UNITS              PIC S9(09)V99    VALUE ZERO.
015300     05  WS-GRAND-GAIN               PIC S9(11)V99 COMP-3 VALUE ZERO.
015400     05  WS-GRAND-TAXABLE            PIC S9(11)V99 COMP-3 VALUE ZERO.
015500*
015600     05  WS-DATE-TODAY               PIC 9(08)         VALUE ZERO.
015700     05  WS-DATE-TODAY-BRK REDEFINES WS-DATE-TODAY.
015800        10  WS-DATE-TODAY-CC        PIC 9(02).
015900        10  WS-DATE-TODAY-YY        PIC 9(02).
016000        10  WS-DATE-TODAY-MM        PIC 9(02).
016100        10  WS-DATE-TODAY-DD        PIC 9(02).
016200*
016300 01  DT-HOLD-ENTRY.
016400     05  DT-HOLD-SYMBOL              PIC X(08).
016500     05  DT-HOLD-SALE-DATE           PIC 9(08).
016600     05  DT-HOLD-SALE-DATE-BRK REDEFINES DT-HOLD-SALE-DATE.
016700        10  DT-HOLD-SALE-DATE-CC    PIC 9(02).
016800        10  DT-HOLD-SALE-DATE-YY    PIC 9(02).
016900        10  DT-HOLD-SALE-DATE-MM    PIC 9(02).
017000        10  DT-HOLD-SALE-DATE-DD    PIC 9(02).
017100     05  DT-HOLD-PURCH-DATE          PIC 9(08).
017200     05  DT-HOLD-PURCH-DATE-BRK REDEFINES DT-HOLD-PURCH-DATE.
017300        10  DT-HOLD-PURCH-DATE-CC   PIC 9(02).
017400        10  DT-HOLD-PURCH-DATE-YY   PIC 9(02).
017500        10  DT-HOLD-PURCH-DATE-MM   PIC 9(02).
017600        10  DT-HOLD-PURCH-DATE-DD   PIC 9(02).
017700     05  DT-HOLD-UNITS-SOLD          PIC S9(07)V99.
017800     05  DT-HOLD-DAYS-HELD           PIC S9(05).
017900     05  DT-HOLD-LONG-FLAG           PIC X(01).
018000     05  DT-HOLD-COST-BASIS-AUD      PIC S9(11)V99 COMP-3.
018100     05  DT-HOLD-GROSS-PROCEEDS-AUD  PIC S9(11)V99 COMP-3.
018200     05  DT-HOLD-SALE-COMM-AUD       PIC S9(07)V99 COMP-3.
018300     05  DT-HOLD-NET-PROCEEDS-AUD    PIC S9(11)V99 COMP-3.
018400     05  DT-HOLD-GAIN-AUD            PIC S9(11)V99 COMP-3.
018500     05  DT-HOLD-DISCOUNT-RATE       PIC 9(01)V99.
018600     05  DT-HOLD-TAXABLE-GAIN-AUD    PIC S9(11)V99 COMP-3.
018700     05  DT-HOLD-FX-RATE             PIC 9(01)V9(04).
018800     05  DT-HOLD-PHASE               PIC X(10).
018900******************************************************************
019000*                        PRINT LINE LAYOUTS                     *
019100******************************************************************
019200 01  WS-TITLE-LINE-1.
019300     05  FILLER                      PIC X(38) VALUE SPACES.
019400     05  FILLER                      PIC X(56) VALUE
019500         'CAPITAL GAINS TAX STATEMENT - FY2024-25 (AUD/USD)'.
019600     05  FILLER                      PIC X(38) VALUE SPACES.
019700*
019800 01  WS-TITLE-LINE-2.
019900     05  FILLER                      PIC X(45) VALUE SPACES.
020000     05  FILLER                      PIC X(42) VALUE
020100         'PERIOD  01/07/2024  TO  30/06/2025'.
020200     05  FILLER                      PIC X(45) VALUE SPACES.
020300*
020400 01  WS-COLUMN-HEADING-1.
020500     05  FILLER                      PIC X(08) VALUE 'SYMBOL  '.
020600     05  FILLER                      PIC X(02) VALUE SPACES.
020700     05  FILLER                      PIC X(08) VALUE 'PURCHASD'.
020800     05  FILLER                      PIC X(02) VALUE SPACES.
020900     05  FILLER                      PIC X(08) VALUE 'SOLD    '.
021000     05  FILLER                      PIC X(02) VALUE SPACES.
021100     05  FILLER                      PIC X(11) VALUE '  UNITS    '.
021200     05  FILLER                      PIC X(02) VALUE SPACES.
021300     05  FILLER                      PIC X(06) VALUE 'DAYS  '.
021400     05  FILLER                      PIC X(02) VALUE SPACES.
021500     05  FILLER                      PIC X(10) VALUE 'TERM      '.
021600     05  FILLER                      PIC X(02) VALUE SPACES.
021700     05  FILLER                      PIC X(13) VALUE 'COST BASIS   '.
021800     05  FILLER                      PIC X(02) VALUE SPACES.
021900     05  FILLER                      PIC X(13) VALUE 'CAPITAL GAIN '.
022000     05  FILLER                      PIC X(02) VALUE SPACES.
022100     05  FILLER                      PIC X(13) VALUE 'TAXABLE GAIN '.
022200     05  FILLER                      PIC X(26) VALUE SPACES.
022300*
022400 01  WS-DETAIL-LINE.
022500     05  WS-DL-SYMBOL                PIC X(08).
022600     05  FILLER                      PIC X(02) VALUE SPACES.
022700     05  WS-DL-PURCH-DATE            PIC 9(08).
022800     05  FILLER                      PIC X(02) VALUE SPACES.
022900     05  WS-DL-SALE-DATE             PIC 9(08).
023000     05  FILLER                      PIC X(02) VALUE SPACES.
023100     05  WS-DL-UNITS                 PIC -(07)9.99.
023200     05  FILLER                      PIC X(02) VALUE SPACES.
023300     05  WS-DL-DAYS-HELD             PIC -(05)9.
023400     05  FILLER                      PIC X(02) VALUE SPACES.
023500     05  WS-DL-TERM                  PIC X(10).
023600     05  FILLER                      PIC X(02) VALUE SPACES.
023700     05  WS-DL-COST-BASIS            PIC -(09)9.99.
023800     05  FILLER                      PIC X(02) VALUE SPACES.
023900     05  WS-DL-GAIN                  PIC -(09)9.99.
024000     05  FILLER                      PIC X(02) VALUE SPACES.
024100     05  WS-DL-TAXABLE               PIC -(09)9.99.
024200     05  FILLER                      PIC X(26) VALUE SPACES.
024300*
024400 01  WS-SYMBOL-TOTAL-LINE.
024500     05  FILLER                      PIC X(08) VALUE SPACES.
024600     05  FILLER                      PIC X(10) VALUE '  SUBTOTAL'.
024700     05  WS-ST-SYMBOL                PIC X(08).
024800     05  FILLER                      PIC X(02) VALUE SPACES.
024900     05  WS-ST-UNITS                 PIC -(09)9.99.
025000     05  FILLER                      PIC X(02) VALUE SPACES.
025100     05  WS-ST-GAIN                  PIC -(09)9.99.
025200     05  FILLER                      PIC X(02) VALUE SPACES.
025300     05  WS-ST-TAXABLE               PIC -(09)9.99.
025400     05  FILLER                      PIC X(79) VALUE SPACES.
025500*
025600 01  WS-GRAND-TOTAL-LINE.
025700     05  FILLER                      PIC X(18) VALUE
025800         '  GRAND TOTAL     '.
025900     05  WS-GT-COUNT                 PIC -(06)9.
026000     05  FILLER                      PIC X(02) VALUE SPACES.
026100     05  WS-GT-UNITS                 PIC -(09)9.99.
026200     05  FILLER                      PIC X(02) VALUE SPACES.
026300     05  WS-GT-GAIN                  PIC -(09)9.99.
026400     05  FILLER                      PIC X(02) VALUE SPACES.
026500     05  WS-GT-TAXABLE               PIC -(09)9.99.
026600     05  FILLER                      PIC X(77) VALUE SPACES.
026700*
026800 01  WS-SECTION-HEADING-LINE.
026900     05  WS-SH-TEXT                  PIC X(60) VALUE SPACES.
027000     05  FILLER                      PIC X(72) VALUE SPACES.
027100*
027200 01  WS-LABEL-VALUE-LINE.
027300     05  LV-LABEL                    PIC X(45) VALUE SPACES.
027400     05  FILLER                      PIC X(05) VALUE SPACES.
027500     05  LV-VALUE                    PIC -(11)9.99.
027600     05  FILLER                      PIC X(67) VALUE SPACES.
027700*
027800 01  WS-WARNING-OUT-LINE.
027900     05  WO-TEXT                     PIC X(100).
028000     05  FILLER                      PIC X(32) VALUE SPACES.
028100******************************************************************
028200*                    AREA  DE  SWITCHES                          *
028300******************************************************************
028400 01  SW-SWITCHES.
028500*
028600     05  SW-EOF-DETAIL               PIC X(01)  VALUE 'N'.
028700         88  EOF-DETAIL                  VALUE 'Y'.
028800         88  NOT-EOF-DETAIL              VALUE 'N'.
028900*
029000     05  SW-EOF-WARN                 PIC X(01)  VALUE 'N'.
029100         88  EOF-WARN                    VALUE 'Y'.
029200         88  NOT-EOF-WARN                VALUE 'N'.
029300*
029400******************************************************************
029500*                AREA DE MENSAJES                                *
029600******************************************************************
029700 01  ME-MENSAJES-ERROR.
029800*
029900     05  ME-FILE-ERROR-TXT           PIC X(40)
030000             VALUE 'FILE STATUS ERROR ON CGRPT01 FILE      '.
030100******************************************************************
030200*                        AREA DE INDICES
030300******************************************************************
030400 01  IN-INDICES.
030500*
030600     05  IN-DET                      PIC S9(08) COMP VALUE ZERO.
030700******************************************************************
030800*        DETAIL TABLE - LOADED FROM CGTDTL1, SORTED BY SYMBOL    *
030900******************************************************************
031000 01  DT-DETAIL-AREA.
031100     05  DT-COUNT                    PIC S9(08) COMP VALUE ZERO.
031200     05  DT-ENTRY OCCURS 3000 TIMES.
031300         10  DT-SYMBOL               PIC X(08).
031400         10  DT-SALE-DATE             PIC 9(08).
031500         10  DT-PURCH-DATE            PIC 9(08).
031600         10  DT-UNITS-SOLD            PIC S9(07)V99.
031700         10  DT-DAYS-HELD             PIC S9(05).
031800         10  DT-LONG-FLAG             PIC X(01).
031900         10  DT-COST-BASIS-AUD        PIC S9(11)V99 COMP-3.
032000         10  DT-GROSS-PROCEEDS-AUD    PIC S9(11)V99 COMP-3.
032100         10  DT-SALE-COMM-AUD         PIC S9(07)V99 COMP-3.
032200         10  DT-NET-PROCEEDS-AUD      PIC S9(11)V99 COMP-3.
032300         10  DT-GAIN-AUD              PIC S9(11)V99 COMP-3.
032400         10  DT-DISCOUNT-RATE         PIC 9(01)V99.
032500         10  DT-TAXABLE-GAIN-AUD      PIC S9(11)V99 COMP-3.
032600         10  DT-FX-RATE               PIC 9(01)V9(04).
032700         10  DT-PHASE                 PIC X(10).
032800******************************************************************
032900*                                                                *
033000*           P R O C E D U R E      D I V I S I O N               *
033100*                                                                *
033200******************************************************************
033300 PROCEDURE DIVISION.
033400*
033500 MAINLINE.
033600*
033700     PERFORM 1000-INICIO
033800        THRU 1000-INICIO-EXIT
033900*
034000     PERFORM 2000-PROCESO
034100        THRU 2000-PROCESO-EXIT
034200*
034300     PERFORM 3000-FIN
034400        THRU 3000-FIN-EXIT
034500*
034600     STOP RUN.
034700******************************************************************
034800* 1000-INICIO - OPEN FILES, LOAD AND SORT THE DETAIL TABLE,      *
034900*               PRINT THE TITLE BLOCK                            *
035000******************************************************************
035100 1000-INICIO.
035200*
035300     OPEN INPUT  CGT-DETAIL-FILE
035400     IF  WS-CGTDTL1-STATUS NOT = '00'
035500         MOVE 'CGTDTL1' TO ME-FILE-ERROR-TXT
035600         GO TO 9999-ABEND-ARCHIVO
035700     END-IF
035800*
035900     OPEN INPUT  TOTALS-WORK-FILE
036000     OPEN INPUT  WARNING-LOG-FILE
036100     OPEN OUTPUT PRINT-FILE
036200*
036300     READ CGT-DETAIL-FILE AT END SET EOF-DETAIL TO TRUE END-READ
036400     READ WARNING-LOG-FILE AT END SET EOF-WARN TO TRUE END-READ
036500*
036600     PERFORM 1100-CARGAR-DETALLE
036700        THRU 1100-CARGAR-DETALLE-EXIT
036800        UNTIL EOF-DETAIL
036900*
037000     PERFORM 1200-ORDENAR-DETALLE
037100        THRU 1200-ORDENAR-DETALLE-EXIT
037200*
037300     PERFORM 1300-IMPRIMIR-TITULO
037400        THRU 1300-IMPRIMIR-TITULO-EXIT
037500*
037600     .
037700 1000-INICIO-EXIT.
037800     EXIT.
037900******************************************************************
038000* 1100-CARGAR-DETALLE                                             *
038100******************************************************************
038200 1100-CARGAR-DETALLE.
038300*
038400     ADD 1 TO DT-COUNT
038500     MOVE CG-SYMBOL              TO DT-SYMBOL (DT-COUNT)
038600     MOVE CG-SALE-DATE            TO DT-SALE-DATE (DT-COUNT)
038700     MOVE CG-PURCHASE-DATE        TO DT-PURCH-DATE (DT-COUNT)
038800     MOVE CG-UNITS-SOLD           TO DT-UNITS-SOLD (DT-COUNT)
038900     MOVE CG-DAYS-HELD            TO DT-DAYS-HELD (DT-COUNT)
039000     MOVE CG-LONG-TERM-FLAG       TO DT-LONG-FLAG (DT-COUNT)
039100     MOVE CG-COST-BASIS-AUD       TO DT-COST-BASIS-AUD (DT-COUNT)
039200     MOVE CG-GROSS-PROCEEDS-AUD   TO DT-GROSS-PROCEEDS-AUD (DT-COUNT)
039300     MOVE CG-SALE-COMM-AUD        TO DT-SALE-COMM-AUD (DT-COUNT)
039400     MOVE CG-NET-PROCEEDS-AUD     TO DT-NET-PROCEEDS-AUD (DT-COUNT)
039500     MOVE CG-CAPITAL-GAIN-AUD     TO DT-GAIN-AUD (DT-COUNT)
039600     MOVE CG-DISCOUNT-RATE        TO DT-DISCOUNT-RATE (DT-COUNT)
039700     MOVE CG-TAXABLE-GAIN-AUD     TO DT-TAXABLE-GAIN-AUD (DT-COUNT)
039800     MOVE CG-FX-RATE              TO DT-FX-RATE (DT-COUNT)
039900     MOVE CG-PHASE                TO DT-PHASE (DT-COUNT)
040000*
040100     READ CGT-DETAIL-FILE AT END SET EOF-DETAIL TO TRUE END-READ
040200*
040300     .
040400 1100-CARGAR-DETALLE-EXIT.
040500     EXIT.
040600******************************************************************
040700* 1200-ORDENAR-DETALLE - INSERTION SORT BY SYMBOL, STABLE ORDER  *
040800*   WITHIN A SYMBOL (THE FILE ARRIVES IN SALE-TRANSACTION ORDER) *
040900******************************************************************
041000 1200-ORDENAR-DETALLE.
041100*
041200     IF  DT-COUNT > 1
041300         PERFORM 1210-ORDENAR-OUTER
041400            THRU 1210-ORDENAR-OUTER-EXIT
041500            VARYING WS-I FROM 2 BY 1 UNTIL WS-I > DT-COUNT
041600     END-IF
041700*
041800     .
041900 1200-ORDENAR-DETALLE-EXIT.
042000     EXIT.
042100******************************************************************
042200* 1210-ORDENAR-OUTER                                              *
042300******************************************************************
042400 1210-ORDENAR-OUTER.
042500*
042600     MOVE DT-ENTRY (WS-I) TO DT-HOLD-ENTRY
042700     MOVE WS-I TO WS-J
042800     SET NOT-INSERT-DONE TO TRUE
042900*
043000     PERFORM 1220-ORDENAR-INNER
043100        THRU 1220-ORDENAR-INNER-EXIT
043200        UNTIL WS-J < 2 OR INSERT-DONE
043300*
043400     MOVE DT-HOLD-ENTRY TO DT-ENTRY (WS-J)
043500*
043600     .
043700 1210-ORDENAR-OUTER-EXIT.
043800     EXIT.
043900******************************************************************
044000* 1220-ORDENAR-INNER                                              *
044100******************************************************************
044200 1220-ORDENAR-INNER.
044300*
044400     IF  DT-SYMBOL (WS-J - 1) > DT-HOLD-SYMBOL
044500         MOVE DT-ENTRY (WS-J - 1) TO DT-ENTRY (WS-J)
044600         SUBTRACT 1 FROM WS-J
044700     ELSE
044800         SET INSERT-DONE TO TRUE
044900     END-IF
045000*
045100     .
045200 1220-ORDENAR-INNER-EXIT.
045300     EXIT.
045400******************************************************************
045500* 1300-IMPRIMIR-TITULO                                            *
045600******************************************************************
045700 1300-IMPRIMIR-TITULO.
045800*
045900     WRITE PRINT-REC FROM WS-TITLE-LINE-1
046000         AFTER ADVANCING C01
046100     WRITE PRINT-REC FROM WS-TITLE-LINE-2
046200         AFTER ADVANCING 1 LINE
046300     MOVE SPACES TO PRINT-REC
046400     WRITE PRINT-REC AFTER ADVANCING 1 LINE
046500     WRITE PRINT-REC FROM WS-COLUMN-HEADING-1
046600         AFTER ADVANCING 1 LINE
046700*
046800     .
046900 1300-IMPRIMIR-TITULO-EXIT.
047000     EXIT.
047100******************************************************************
047200* 2000-PROCESO - DETAIL, GRAND TOTAL, SUMMARY, COMPARISON, WARN  *
047300******************************************************************
047400 2000-PROCESO.
047500*
047600     PERFORM 2100-IMPRIMIR-DETALLE
047700        THRU 2100-IMPRIMIR-DETALLE-EXIT
047800        VARYING IN-DET FROM 1 BY 1 UNTIL IN-DET > DT-COUNT
047900*
048000     IF  DT-COUNT > 0
048100         PERFORM 2150-IMPRIMIR-TOTAL-SIMBOLO
048200            THRU 2150-IMPRIMIR-TOTAL-SIMBOLO-EXIT
048300     END-IF
048400*
048500     PERFORM 2190-IMPRIMIR-GRAN-TOTAL
048600        THRU 2190-IMPRIMIR-GRAN-TOTAL-EXIT
048700*
048800     PERFORM 2200-IMPRIMIR-RESUMEN
048900        THRU 2200-IMPRIMIR-RESUMEN-EXIT
049000*
049100     PERFORM 2300-IMPRIMIR-COMPARACION
049200        THRU 2300-IMPRIMIR-COMPARACION-EXIT
049300*
049400     MOVE SPACES TO WS-SECTION-HEADING-LINE
049500     MOVE 'WARNINGS' TO WS-SH-TEXT
049600     MOVE SPACES TO PRINT-REC
049700     WRITE PRINT-REC AFTER ADVANCING 1 LINE
049800     WRITE PRINT-REC FROM WS-SECTION-HEADING-LINE
049900         AFTER ADVANCING 1 LINE
050000*
050100     PERFORM 2400-IMPRIMIR-AVISOS
050200        THRU 2400-IMPRIMIR-AVISOS-EXIT
050300        UNTIL EOF-WARN
050400*
050500     .
050600 2000-PROCESO-EXIT.
050700     EXIT.
050800******************************************************************
050900* 2100-IMPRIMIR-DETALLE - ONE DETAIL LINE, CONTROL BREAK ON      *
051000*                         SYMBOL CHANGE                          *
051100******************************************************************
051200 2100-IMPRIMIR-DETALLE.
051300*
051400     IF  IN-DET > 1
051500         AND DT-SYMBOL (IN-DET) NOT = DT-SYMBOL (IN-DET - 1)
051600         PERFORM 2150-IMPRIMIR-TOTAL-SIMBOLO
051700            THRU 2150-IMPRIMIR-TOTAL-SIMBOLO-EXIT
051800     END-IF
051900*
052000     MOVE SPACES TO WS-DETAIL-LINE
052100     MOVE DT-SYMBOL (IN-DET)          TO WS-DL-SYMBOL
052200     MOVE DT-PURCH-DATE (IN-DET)      TO WS-DL-PURCH-DATE
052300     MOVE DT-SALE-DATE (IN-DET)       TO WS-DL-SALE-DATE
052400     MOVE DT-UNITS-SOLD (IN-DET)      TO WS-DL-UNITS
052500     MOVE DT-DAYS-HELD (IN-DET)       TO WS-DL-DAYS-HELD
052600     IF  DT-LONG-FLAG (IN-DET) = 'Y'
052700         MOVE 'LONG-TERM ' TO WS-DL-TERM
052800     ELSE
052900         MOVE 'SHORT-TERM' TO WS-DL-TERM
053000     END-IF
053100     MOVE DT-COST-BASIS-AUD (IN-DET)  TO WS-DL-COST-BASIS
053200     MOVE DT-GAIN-AUD (IN-DET)        TO WS-DL-GAIN
053300     MOVE DT-TAXABLE-GAIN-AUD (IN-DET) TO WS-DL-TAXABLE
053400     WRITE PRINT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1 LINE
053500*
053600     ADD 1                           TO WS-SYM-COUNT
053700     ADD DT-UNITS-SOLD (IN-DET)       TO WS-SYM-UNITS
053800     ADD DT-GAIN-AUD (IN-DET)         TO WS-SYM-GAIN
053900     ADD DT-TAXABLE-GAIN-AUD (IN-DET) TO WS-SYM-TAXABLE
054000*
054100     .
054200 2100-IMPRIMIR-DETALLE-EXIT.
054300     EXIT.
054400******************************************************************
054500* 2150-IMPRIMIR-TOTAL-SIMBOLO - SUBTOTAL FOR THE SYMBOL JUST     *
054600*                                FINISHED, THEN ROLL INTO GRAND  *
054700******************************************************************
054800 2150-IMPRIMIR-TOTAL-SIMBOLO.
054900*
055000     MOVE SPACES TO WS-SYMBOL-TOTAL-LINE
055100     MOVE DT-SYMBOL (IN-DET)     TO WS-ST-SYMBOL
055200     MOVE WS-SYM-UNITS            TO WS-ST-UNITS
055300     MOVE WS-SYM-GAIN              TO WS-ST-GAIN
055400     MOVE WS-SYM-TAXABLE            TO WS-ST-TAXABLE
055500     WRITE PRINT-REC FROM WS-SYMBOL-TOTAL-LINE
055600         AFTER ADVANCING 1 LINE
055700*
055800     ADD WS-SYM-COUNT    TO WS-GRAND-COUNT
055900     ADD WS-SYM-UNITS    TO WS-GRAND-UNITS
056000     ADD WS-SYM-GAIN     TO WS-GRAND-GAIN
056100     ADD WS-SYM-TAXABLE  TO WS-GRAND-TAXABLE
056200*
056300     MOVE ZERO TO WS-SYM-COUNT
056400     MOVE ZERO TO WS-SYM-UNITS
056500     MOVE ZERO TO WS-SYM-GAIN
056600     MOVE ZERO TO WS-SYM-TAXABLE
056700*
056800     .
056900 2150-IMPRIMIR-TOTAL-SIMBOLO-EXIT.
057000     EXIT.
057100******************************************************************
057200* 2190-IMPRIMIR-GRAN-TOTAL                                        *
057300******************************************************************
057400 2190-IMPRIMIR-GRAN-TOTAL.
057500*
057600     MOVE SPACES TO WS-GRAND-TOTAL-LINE
057700     MOVE WS-GRAND-COUNT   TO WS-GT-COUNT
057800     MOVE WS-GRAND-UNITS   TO WS-GT-UNITS
057900     MOVE WS-GRAND-GAIN    TO WS-GT-GAIN
058000     MOVE WS-GRAND-TAXABLE TO WS-GT-TAXABLE
058100     MOVE SPACES TO PRINT-REC
058200     WRITE PRINT-REC AFTER ADVANCING 1 LINE
058300     WRITE PRINT-REC FROM WS-GRAND-TOTAL-LINE
058400         AFTER ADVANCING 1 LINE
058500*
058600     .
058700 2190-IMPRIMIR-GRAN-TOTAL-EXIT.
058800     EXIT.
058900******************************************************************
059000* 2200-IMPRIMIR-RESUMEN - FINANCIAL SUMMARY BLOCK FROM CGTTOT1   *
059100******************************************************************
059200 2200-IMPRIMIR-RESUMEN.
059300*
059400     READ TOTALS-WORK-FILE INTO TO-TOTALS-RECORD
059500         AT END MOVE SPACES TO TO-TOTALS-RECORD
059600     END-READ
059700*
059800     MOVE SPACES TO WS-SECTION-HEADING-LINE
059900     MOVE 'FINANCIAL SUMMARY' TO WS-SH-TEXT
060000     MOVE SPACES TO PRINT-REC
060100     WRITE PRINT-REC AFTER ADVANCING 1 LINE
060200     WRITE PRINT-REC FROM WS-SECTION-HEADING-LINE
060300         AFTER ADVANCING 1 LINE
060400*
060500     MOVE 'RECORDS PROCESSED' TO LV-LABEL
060600     MOVE TO-RECORDS-PROCESSED TO LV-VALUE
060700     WRITE PRINT-REC FROM WS-LABEL-VALUE-LINE
060800         AFTER ADVANCING 1 LINE
060900*
061000     MOVE 'TOTAL CAPITAL GAIN (AUD)' TO LV-LABEL
061100     MOVE TO-TOTAL-CAPITAL-GAIN TO LV-VALUE
061200     WRITE PRINT-REC FROM WS-LABEL-VALUE-LINE
061300         AFTER ADVANCING 1 LINE
061400*
061500     MOVE 'TOTAL TAXABLE GAIN (AUD)' TO LV-LABEL
061600     MOVE TO-TOTAL-TAXABLE-GAIN TO LV-VALUE
061700     WRITE PRINT-REC FROM WS-LABEL-VALUE-LINE
061800         AFTER ADVANCING 1 LINE
061900*
062000     MOVE 'CGT DISCOUNT APPLIED (AUD)' TO LV-LABEL
062100     MOVE TO-DISCOUNT-SAVINGS TO LV-VALUE
062200     WRITE PRINT-REC FROM WS-LABEL-VALUE-LINE
062300         AFTER ADVANCING 1 LINE
062400*
062500     MOVE 'LONG-TERM PARCELS (50% DISCOUNT)' TO LV-LABEL
062600     MOVE TO-LONG-TERM-COUNT TO LV-VALUE
062700     WRITE PRINT-REC FROM WS-LABEL-VALUE-LINE
062800         AFTER ADVANCING 1 LINE
062900*
063000     MOVE 'SHORT-TERM PARCELS' TO LV-LABEL
063100     MOVE TO-SHORT-TERM-COUNT TO LV-VALUE
063200     WRITE PRINT-REC FROM WS-LABEL-VALUE-LINE
063300         AFTER ADVANCING 1 LINE
063400*
063500     MOVE 'RATE CONVERSIONS PERFORMED' TO LV-LABEL
063600     MOVE TO-CONVERSIONS-TOTAL TO LV-VALUE
063700     WRITE PRINT-REC FROM WS-LABEL-VALUE-LINE
063800         AFTER ADVANCING 1 LINE
063900*
064000     MOVE 'RATE CONVERSIONS - FALLBACK DATE USED' TO LV-LABEL
064100     MOVE TO-CONVERSIONS-FALLBACK TO LV-VALUE
064200     WRITE PRINT-REC FROM WS-LABEL-VALUE-LINE
064300         AFTER ADVANCING 1 LINE
064400*
064500     .
064600 2200-IMPRIMIR-RESUMEN-EXIT.
064700     EXIT.
064800******************************************************************
064900* 2300-IMPRIMIR-COMPARACION - FIFO VS TAX-OPTIMAL                 *
065000******************************************************************
065100 2300-IMPRIMIR-COMPARACION.
065200*
065300     MOVE SPACES TO WS-SECTION-HEADING-LINE
065400     MOVE 'FIFO VS TAX-OPTIMAL COMPARISON' TO WS-SH-TEXT
065500     MOVE SPACES TO PRINT-REC
065600     WRITE PRINT-REC AFTER ADVANCING 1 LINE
065700     WRITE PRINT-REC FROM WS-SECTION-HEADING-LINE
065800         AFTER ADVANCING 1 LINE
065900*
066000     MOVE 'FIFO TOTAL TAXABLE GAIN (AUD)' TO LV-LABEL
066100     MOVE TO-FIFO-TOTAL-TAX TO LV-VALUE
066200     WRITE PRINT-REC FROM WS-LABEL-VALUE-LINE
066300         AFTER ADVANCING 1 LINE
066400*
066500     MOVE 'TAX-OPTIMAL TOTAL TAXABLE GAIN (AUD)' TO LV-LABEL
066600     MOVE TO-OPTIMIZED-TOTAL-TAX TO LV-VALUE
066700     WRITE PRINT-REC FROM WS-LABEL-VALUE-LINE
066800         AFTER ADVANCING 1 LINE
066900*
067000     MOVE 'TAX SAVINGS FROM OPTIMAL SELECTION (AUD)' TO LV-LABEL
067100     MOVE TO-TAX-SAVINGS TO LV-VALUE
067200     WRITE PRINT-REC FROM WS-LABEL-VALUE-LINE
067300         AFTER ADVANCING 1 LINE
067400*
067500     MOVE 'PERCENTAGE OF FIFO TAX SAVED' TO LV-LABEL
067600     MOVE TO-PERCENTAGE-SAVED TO LV-VALUE
067700     WRITE PRINT-REC FROM WS-LABEL-VALUE-LINE
067800         AFTER ADVANCING 1 LINE
067900*
068000     MOVE 'FIFO AVERAGE COST BASIS PER UNIT (AUD)' TO LV-LABEL
068100     MOVE TO-FIFO-AVG-COST-BASIS TO LV-VALUE
068200     WRITE PRINT-REC FROM WS-LABEL-VALUE-LINE
068300         AFTER ADVANCING 1 LINE
068400*
068500     MOVE 'OPTIMAL AVERAGE COST BASIS PER UNIT (AUD)' TO LV-LABEL
068600     MOVE TO-OPTIMIZED-AVG-COST-BASIS TO LV-VALUE
068700     WRITE PRINT-REC FROM WS-LABEL-VALUE-LINE
068800         AFTER ADVANCING 1 LINE
068900*
069000     MOVE 'COST BASIS IMPROVEMENT PER UNIT (AUD)' TO LV-LABEL
069100     MOVE TO-COST-BASIS-IMPROVEMENT TO LV-VALUE
069200     WRITE PRINT-REC FROM WS-LABEL-VALUE-LINE
069300         AFTER ADVANCING 1 LINE
069400*
069500     .
069600 2300-IMPRIMIR-COMPARACION-EXIT.
069700     EXIT.
069800******************************************************************
069900* 2400-IMPRIMIR-AVISOS - ECHO THE SHARED WARNING LOG              *
070000******************************************************************
070100 2400-IMPRIMIR-AVISOS.
070200*
070300     MOVE SPACES TO WS-WARNING-OUT-LINE
070400     MOVE WN-TEXT TO WO-TEXT
070500     WRITE PRINT-REC FROM WS-WARNING-OUT-LINE
070600         AFTER ADVANCING 1 LINE
070700*
070800     READ WARNING-LOG-FILE AT END SET EOF-WARN TO TRUE END-READ
070900*
071000     .
071100 2400-IMPRIMIR-AVISOS-EXIT.
071200     EXIT.
071300******************************************************************
071400* 3000-FIN - CLOSE FILES                                          *
071500******************************************************************
071600 3000-FIN.
071700*
071800     CLOSE CGT-DETAIL-FILE
071900           TOTALS-WORK-FILE
072000           WARNING-LOG-FILE
072100           PRINT-FILE
072200*
072300     .
072400 3000-FIN-EXIT.
072500     EXIT.
072600******************************************************************
072700* 9999-ABEND-ARCHIVO - FATAL FILE STATUS ERROR                    *
072800******************************************************************
072900 9999-ABEND-ARCHIVO.
073000*
073100     DISPLAY 'CGRPT01 - FATAL FILE ERROR - ' ME-FILE-ERROR-TXT
073200     MOVE 16 TO RETURN-CODE
073300     STOP RUN
073400*
073500     .
073600 9999-ABEND-ARCHIVO-EXIT.
073700     EXIT.
