000000******************************************************************
000100*                                                                *
000200*  COPYBOOK: CGTXNLO                                             *
000300*                                                                *
000400*  DATE WRITTEN: 03/12/1984                                      *
000500*                                                                *
000600*  AUTHOR: R.DALY                                                *
000700*                                                                *
000800*  APPLICATION: CGT - CAPITAL GAINS BATCH                        *
000900*                                                                *
001000*  DESCRIPTION: ONE LINE PER BROKER STATEMENT TRANSACTION,       *
001100*               AS RECEIVED FROM THE US BROKER FEED.  BUYS AND  *
001200*               SELLS SHARE THIS LAYOUT; TX-TYPE TELLS WHICH.    *
001300*                                                                *
001400******************************************************************
001500*    DATE      PGMR     REQUEST    DESCRIPTION                  *
001600* -------- -------- ---------- -----------------------------    *
001700* 03/12/84 RDALY    I-0114     ORIGINAL LAYOUT - US EQUITY      * I-0114  
001800*                              COST BASIS FEED.                 *
001900* 11/09/92 TFERRIER I-0871     WIDENED TX-COMM-USD FOR NEGATIVE  *I-0871  
002000*                              COMMISSION REVERSALS FROM BROKER. *
002100* 02/14/99 SVANCE   Y2K-004    CONFIRMED TX-DATE CENTURY DIGITS  *Y2K-004 
002200*                              CC/YY EXPAND CORRECTLY - NO CHANGE*
002300*                              TO STORED DATA, REDEFINES ADDED   *
002400*                              FOR CLARITY ONLY.                 *
002500* 08/22/07 MOKONKWO I-2230     ADDED TX-TYPE VALUES BOUGHT/SOLD/ *I-2230  
002600*                              PURCHASE/SHORT SEEN IN NEW FEED.  *
002700* 06/30/09 JPRICE   I-2614     CGT REBUILD FOR FY2024-25 AUD/USD *I-2614  
002800*                              RUN - NO LAYOUT CHANGE, RECORD    *
002900*                              REUSED AS-IS FOR THE RBA CONVERT. *
003000******************************************************************
003100 01  TX-TRANSACTION-RECORD.
003200     05  TX-SYMBOL                   PIC X(08).
003300     05  TX-DATE                     PIC 9(08).
003400     05  TX-DATE-BRK REDEFINES TX-DATE.
003500         10  TX-DATE-CC              PIC 9(02).
003600         10  TX-DATE-YY               PIC 9(02).
003700         10  TX-DATE-MM               PIC 9(02).
003800         10  TX-DATE-DD               PIC 9(02).
003900     05  TX-TYPE                      PIC X(10).
004000     05  TX-QUANTITY                  PIC S9(07)V99.
004100     05  TX-PRICE-USD                 PIC S9(07)V9(04).
004200     05  TX-COMM-USD                  PIC S9(05)V99.
004300     05  FILLER                       PIC X(27).
