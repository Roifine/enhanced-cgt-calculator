000000******************************************************************
000100*                                                                *
000200*  COPYBOOK: CGWRNLO                                             *
000300*                                                                *
000400*  DATE WRITTEN: 06/30/1987                                      *
000500*                                                                *
000600*  AUTHOR: M.OKONKWO                                             *
000700*                                                                *
000800*  APPLICATION: CGT - CAPITAL GAINS BATCH                        *
000900*                                                                *
001000*  DESCRIPTION: ONE LINE PER WARNING RAISED ANYWHERE IN THE      *
001100*               RUN.  CGTWRN1 IS OPENED EXTEND BY CGSTMT01 AND   *
001200*               AGAIN BY CGCALC01, THEN READ STRAIGHT THROUGH    *
001300*               BY CGRPT01 FOR THE WARNINGS SECTION OF THE       *
001400*               SUMMARY REPORT.                                 *
001500*                                                                *
001600******************************************************************
001700*    DATE      PGMR     REQUEST    DESCRIPTION                  *
001800* -------- -------- ---------- -----------------------------    *
001900* 06/30/87 MOKONKWO I-0406     ORIGINAL WARNING LOG LAYOUT.      *I-0406  
002000******************************************************************
002100 01  WN-WARNING-LINE.
002200     05  WN-TEXT                      PIC X(100).
